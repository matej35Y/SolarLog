000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =WSYS022
000500
000600* SolarLog-Abrechnungslauf - Unterprogramme
000700?SEARCH  =PRCING0
000800?SEARCH  =NRGING0
000900?SEARCH  =DLYANL0
001000?SEARCH  =MTHANL0
001100?SEARCH  =AVDATE0
001200
001300?NOLMAP, SYMBOLS, INSPECT
001400?SAVE ALL
001500?SAVEABEND
001600?LINES 66
001700?CHECK 3
001800
001900 IDENTIFICATION DIVISION.
002000
002100 PROGRAM-ID. SLRBAT0O.
002200 AUTHOR.     K. LANGER.
002300 INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM OST.
002400 DATE-WRITTEN. 1987-03-02.
002500 DATE-COMPILED.
002600 SECURITY.   NUR FUER INTERNEN GEBRAUCH - ABT. ENERGIEWIRTSCHAFT.
002700
002800*****************************************************************
002900* Letzte Aenderung :: 2019-02-11
003000* Letzte Version   :: A.03.00
003100* Kurzbeschreibung :: Leitprogramm SOLARLOG-Abrechnungslauf - liest
003200*                     den Steuerkarten-Text und ruft je nach Schritt
003300*                     PRCING0M / NRGING0M / DLYANL0M / MTHANL0M /
003400*                     AVDATE0M auf
003500*
003600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003800*----------------------------------------------------------------*
003900* Vers. | Datum    | von | Kommentar                             *
004000*-------|----------|-----|---------------------------------------*
004100*A.01.00|1987-03-02| hlr | Neuerstellung - Abrechnungslauf Strom
004200*A.01.01|1988-11-09| hlr | Jahreswechselpruefung ergaenzt
004300*A.01.02|1991-05-20| wg  | Steuerkarte um Schrittkennung erweitert
004400*A.01.03|1993-09-14| wg  | TAGESABRECHNUNG umbenannt DLYANL0M
004500*A.01.04|1995-02-02| km  | MONATSABRECHNUNG eingefuehrt (MTHANL0M)
004600*A.02.00|1998-06-18| km  | Jahrhundertumstellung - Datumsfelder auf
004700*                         | 4-stelliges Jahr umgestellt (Y2K)
004800*A.02.01|1999-01-11| km  | Pruefung Schaltjahrregel nachgezogen
004900*A.02.02|2001-04-03| rs  | Fehlerprotokoll ueber WSYS022 zentralisiert
005000*A.02.03|2004-10-07| rs  | AUFTRAG SSFNEW-052 - zusaetzlicher Schritt
005100*                         | AVDATE0M (Bestandsuebersicht) aufgenommen
005200*A.02.04|2009-07-29| jb  | Steuerkarten-Parse robuster (FILLER-Pruef.)
005300*A.03.00|2019-02-11| kl  | SSFNEW-118 - Umstellung von Stromabrechnung
005400*                         | auf Solar-Einspeisung/Day-Ahead-Bewertung,
005500*                         | neue Unterprogramme PRCING0M/NRGING0M
005600*----------------------------------------------------------------*
005700*
005800* Programmbeschreibung
005900* --------------------
006000*
006100* Steuerkarte (STUP-TEXT) hat die Form
006200*
006300*   PRC  feeddatei
006400*   NRG  feeddatei
006500*   DLY  jjjjmmtt
006600*   MTH  jjjjmm
006700*   AVL
006800*
006900* Je nach Schrittkennung wird das zugehoerige Unterprogramm mit
007000* LINK-REC aufgerufen; der Rueckgabecode LINK-RC entscheidet ueber
007100* die Abbruchmeldung im Nachlauf.
007200*
007300******************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     SWITCH-15 IS ANZEIGE-VERSION
007900         ON STATUS IS SHOW-VERSION
008000     CLASS ALPHNUM IS "0123456789"
008100                      "abcdefghijklmnopqrstuvwxyz"
008200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008300                      " .,;-_!$%&/=*+".
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200
009300 WORKING-STORAGE SECTION.
009400*--------------------------------------------------------------------*
009500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009600*--------------------------------------------------------------------*
009700 01          COMP-FELDER.
009800     05      C4-ANZ              PIC S9(04) COMP.
009900     05      C4-COUNT            PIC S9(04) COMP.
010000     05      C4-LEN              PIC S9(04) COMP.
010100
010200     05      C4-X.
010300      10                         PIC X VALUE LOW-VALUE.
010400      10     C4-X2               PIC X.
010500     05      C4-NUM REDEFINES C4-X
010600                                 PIC S9(04) COMP.
010700
010800     05      C9-ANZ              PIC S9(09) COMP.
010900     05      FILLER              PIC  X(04).
011000
011100*--------------------------------------------------------------------*
011200* Display-Felder: Praefix D
011300*--------------------------------------------------------------------*
011400 01          DISPLAY-FELDER.
011500     05      D-NUM1              PIC  9.
011600     05      D-NUM4              PIC -9(04).
011700     05      FILLER              PIC  X(04).
011800
011900*--------------------------------------------------------------------*
012000* Felder mit konstantem Inhalt: Praefix K
012100*--------------------------------------------------------------------*
012200 01          KONSTANTE-FELDER.
012300     05      K-MODUL             PIC X(08)          VALUE "SLRBAT0O".
012400     05      FILLER              PIC X(04).
012500
012600*----------------------------------------------------------------*
012700* Conditional-Felder
012800*----------------------------------------------------------------*
012900 01          SCHALTER.
013000     05      PRG-STATUS          PIC 9.
013100          88 PRG-OK                          VALUE ZERO.
013200          88 PRG-ABBRUCH                     VALUE 2.
013300     05      FILLER              PIC X(03).
013400
013500*--------------------------------------------------------------------*
013600* weitere Arbeitsfelder
013700*--------------------------------------------------------------------*
013800 01          WORK-FELDER.
013900     05      ZEILE               PIC X(80) VALUE SPACES.
014000     05      FILLER              PIC X(04).
014100
014200*--------------------------------------------------------------------*
014300* Heutiges Datum (fuer PRC-Jahresergaenzung und MTH-Zukunftspruefung)
014400*--------------------------------------------------------------------*
014500 01          TAL-TIME.
014600     05      TAL-JHJJMMTT.
014700      10     TAL-JHJJ            PIC S9(04) COMP.
014800      10     TAL-MM              PIC S9(04) COMP.
014900      10     TAL-TT              PIC S9(04) COMP.
015000     05      TAL-HHMI.
015100      10     TAL-HH              PIC S9(04) COMP.
015200      10     TAL-MI              PIC S9(04) COMP.
015300     05      TAL-SS              PIC S9(04) COMP.
015400     05      TAL-HS              PIC S9(04) COMP.
015500     05      TAL-MS              PIC S9(04) COMP.
015600     05      FILLER              PIC  X(04).
015700
015800 01          TAL-TIME-D.
015900     05      TAL-JHJJMMTT.
016000        10   TAL-JHJJ            PIC  9(04).
016100        10   TAL-MM              PIC  9(02).
016200        10   TAL-TT              PIC  9(02).
016300     05      TAL-DATUM-8 REDEFINES TAL-JHJJMMTT
016400                                 PIC  9(08).
016500     05      TAL-HHMI.
016600        10   TAL-HH              PIC  9(02).
016700        10   TAL-MI              PIC  9(02).
016800     05      TAL-SS              PIC  9(02).
016900     05      TAL-HS              PIC  9(02).
017000     05      TAL-MS              PIC  9(02).
017100     05      FILLER              PIC  X(02).
017200 01          TAL-TIME-N REDEFINES TAL-TIME-D.
017300     05      TAL-TIME-N16        PIC  9(16).
017400     05      TAL-TIME-REST       PIC  9(02).
017500     05      FILLER              PIC  X(02).
017600
017700*--------------------------------------------------------------------*
017800* Parameter fuer Untermodulaufrufe - COPY-Module
017900*--------------------------------------------------------------------*
018000**          ---> fuer Fehlerbeh.
018100     COPY    GENERRE OF "=SLRLIBTM".
018200
018300*--------------------------------------------------------------------*
018400* fuer COBOL-Utility GET-STARTUPTEXT
018500*--------------------------------------------------------------------*
018600 01          STUP-PARAMETER.
018700     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
018800     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
018900     05      STUP-TEXT           PIC X(128).
019000     05      FILLER              PIC  X(04).
019100
019200 01          STUP-CONTENT-DECOMPOSE.
019300     05      STUP-DEC-CMD        PIC X(03)  VALUE SPACES.
019400         88  STUP-DEC-PRC                   VALUE "PRC".
019500         88  STUP-DEC-NRG                   VALUE "NRG".
019600         88  STUP-DEC-DLY                   VALUE "DLY".
019700         88  STUP-DEC-MTH                   VALUE "MTH".
019800         88  STUP-DEC-AVL                   VALUE "AVL".
019900         88  STUP-DEC-VALID                 VALUE "PRC", "NRG",
020000                                                   "DLY", "MTH",
020100                                                   "AVL".
020200     05      STUP-DEC-PARM1      PIC X(36)  VALUE SPACES.
020300     05      FILLER              PIC  X(04).
020400
020500*-->    Uebergabe an Unterprogramme
020600 01     LINK-REC.
020700    05  LINK-HDR.
020800     10 LINK-CMD                PIC X(03).
020900     10 LINK-RC                 PIC S9(04) COMP.
021000*       0    = OK
021100*       9999 = Abbruch - Hauptprogramm muss reagieren
021200    05  LINK-DATA.
021300     10 LINK-CALLER             PIC X(08).
021400     10 LINK-PARM1              PIC X(36).
021500     10 LINK-HEUTE              PIC 9(08).
021600     10 FILLER                  PIC X(04).
021700
021800 PROCEDURE DIVISION.
021900
022000******************************************************************
022100* Steuerungs-Section
022200******************************************************************
022300 A100-STEUERUNG SECTION.
022400 A100-00.
022500**  ---> wenn SWITCH-15 gesetzt ist
022600**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
022700     IF  SHOW-VERSION
022800         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
022900         STOP RUN
023000     END-IF
023100
023200**  ---> Vorlauf: Steuerkarte lesen, Heute ermitteln
023300     PERFORM B000-VORLAUF
023400     IF  PRG-ABBRUCH
023500         CONTINUE
023600     ELSE
023700         PERFORM B100-VERARBEITUNG
023800     END-IF
023900
024000**  ---> Nachlauf: Abschlussmeldung
024100     PERFORM B090-ENDE
024200     STOP RUN
024300     .
024400 A100-99.
024500     EXIT.
024600
024700******************************************************************
024800* Vorlauf
024900******************************************************************
025000 B000-VORLAUF SECTION.
025100 B000-00.
025200     PERFORM C000-INIT
025300     PERFORM P100-GETSTARTUPTEXT
025400     PERFORM U200-TIMESTAMP
025500     MOVE TAL-TIME-N16(1:8)      TO LINK-HEUTE
025600     MOVE K-MODUL                TO LINK-CALLER
025700     .
025800 B000-99.
025900     EXIT.
026000
026100******************************************************************
026200* Ende
026300******************************************************************
026400 B090-ENDE SECTION.
026500 B090-00.
026600     IF PRG-ABBRUCH
026700        DISPLAY ">>> ABBRUCH !!! <<<"
026800     ELSE
026900        STRING ">>> LAUF "         DELIMITED BY SIZE,
027000                STUP-DEC-CMD       DELIMITED BY SIZE,
027100                " BEENDET <<<"     DELIMITED BY SIZE
027200        INTO ZEILE
027300        DISPLAY ZEILE
027400     END-IF
027500     .
027600 B090-99.
027700     EXIT.
027800
027900******************************************************************
028000* Verarbeitung - je Schritt ein Unterprogramm
028100******************************************************************
028200 B100-VERARBEITUNG SECTION.
028300 B100-00.
028400     IF STUP-DEC-VALID
028500        CONTINUE
028600     ELSE
028700        DISPLAY " >> UNGUELTIGE SCHRITTKENNUNG: " STUP-DEC-CMD " <<"
028800        SET PRG-ABBRUCH TO TRUE
028900        EXIT SECTION
029000     END-IF
029100
029200     MOVE STUP-DEC-CMD           TO LINK-CMD
029300     MOVE STUP-DEC-PARM1         TO LINK-PARM1
029400     MOVE ZERO                   TO LINK-RC
029500
029600     EVALUATE TRUE
029700        WHEN STUP-DEC-PRC        CALL "PRCING0M" USING LINK-REC
029800        WHEN STUP-DEC-NRG        CALL "NRGING0M" USING LINK-REC
029900        WHEN STUP-DEC-DLY        CALL "DLYANL0M" USING LINK-REC
030000        WHEN STUP-DEC-MTH        CALL "MTHANL0M" USING LINK-REC
030100        WHEN STUP-DEC-AVL        CALL "AVDATE0M" USING LINK-REC
030200     END-EVALUATE
030300
030400     EVALUATE LINK-RC
030500        WHEN   ZERO   CONTINUE
030600        WHEN   9999   DISPLAY " RC 9999 AUS " STUP-DEC-CMD
030700                      SET PRG-ABBRUCH TO TRUE
030800        WHEN   OTHER  MOVE LINK-RC TO D-NUM4
030900                      DISPLAY " UNBEKANNTER RC: " D-NUM4
031000                              " AUS " STUP-DEC-CMD
031100                      SET PRG-ABBRUCH TO TRUE
031200     END-EVALUATE
031300     .
031400 B100-99.
031500     EXIT.
031600
031700******************************************************************
031800* Initialisierung von Feldern und Strukturen
031900******************************************************************
032000 C000-INIT SECTION.
032100 C000-00.
032200     INITIALIZE SCHALTER
032300                GEN-ERROR
032400                LINK-REC
032500     .
032600 C000-99.
032700     EXIT.
032800
032900******************************************************************
033000* Aufruf COBOL-Utility: GETSTARTUPTEXT
033100******************************************************************
033200 P100-GETSTARTUPTEXT SECTION.
033300 P100-00.
033400     MOVE SPACE TO STUP-TEXT
033500     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
033600                                     STUP-TEXT
033700                             GIVING  STUP-RESULT
033800     EVALUATE STUP-RESULT
033900         WHEN -9999 THRU -1
034000**                  ---> Fehler aus GetStartUpText
034100                     DISPLAY "LESEN STARTUP FEHLGESCHLAGEN"
034200                     SET PRG-ABBRUCH TO TRUE
034300         WHEN ZERO
034400**                  ---> kein StartUpText vorhanden
034500                     DISPLAY "KEINE STEUERKARTE VORHANDEN"
034600                     SET PRG-ABBRUCH TO TRUE
034700         WHEN OTHER
034800                     INSPECT STUP-TEXT
034900                        CONVERTING "abcdefghijklmnopqrstuvwxyz"
035000                                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035100                     UNSTRING STUP-TEXT DELIMITED BY " "
035200                     INTO     STUP-DEC-CMD,
035300                              STUP-DEC-PARM1
035400     END-EVALUATE
035500     .
035600 P100-99.
035700     EXIT.
035800
035900******************************************************************
036000* TIMESTAMP ERSTELLEN
036100******************************************************************
036200 U200-TIMESTAMP SECTION.
036300 U200-00.
036400     ENTER TAL "TIME" USING TAL-TIME
036500     MOVE CORR TAL-TIME TO TAL-TIME-D
036600     .
036700 U200-99.
036800     EXIT.
036900
037000******************************************************************
037100* Programm-Fehlerbehandlung
037200******************************************************************
037300 Z002-PROGERR SECTION.
037400 Z002-00.
037500     MOVE 1       TO ERR-STAT OF GEN-ERROR
037600     MOVE ZERO    TO MDNR     OF GEN-ERROR
037700     MOVE ZERO    TO TSNR     OF GEN-ERROR
037800     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
037900     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
038000     PERFORM Z999-ERRLOG
038100     .
038200 Z002-99.
038300     EXIT.
038400
038500******************************************************************
038600* Fehler in Tabelle ERRLOG schreiben
038700******************************************************************
038800 Z999-ERRLOG SECTION.
038900 Z999-00.
039000     CALL "WSYS022" USING GEN-ERROR
039100     INITIALIZE GEN-ERROR
039200     .
039300 Z999-99.
039400     EXIT.
039500
039600******************************************************************
039700* ENDE SOURCE-PROGRAMM
039800******************************************************************
