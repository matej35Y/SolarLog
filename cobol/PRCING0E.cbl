000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =WSYS022
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID. PRCING0M.
001400 AUTHOR.     K. LANGER.
001500 INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM OST.
001600 DATE-WRITTEN. 1988-06-15.
001700 DATE-COMPILED.
001800 SECURITY.   NUR FUER INTERNEN GEBRAUCH - ABT. ENERGIEWIRTSCHAFT.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2022-08-30
002200* Letzte Version   :: A.05.01
002300* Kurzbeschreibung :: PRICE-INGEST - liest die Wochenpreisdatei
002400*                     (Day-Ahead EUR/MWh je Datum+Stunde) und
002500*                     pflegt den PREISSTAMM fort. Vorhandene
002600*                     Saetze werden NIE ueberschrieben.
002700*                     Urspruenglich 1988 als STROMTARIF-EINLESE
002800*                     geschrieben, 2019 im Zuge SSFNEW-118 auf
002900*                     Solar-Einspeisung umgestellt.
003000*
003100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*A.00.00|1988-06-15| hlr | Neuerstellung - STROMTARIF-EINLESE
003700*                         | (Wochentarifdatei -> TARIFSTAMM)
003800*A.00.01|1990-02-09| hlr | Pruefung negative Preise ergaenzt
003900*A.01.00|1993-11-22| wg  | Stammtabelle binaer sortiert gehalten
004000*                         | (SEARCH ALL vorbereitet)
004100*A.01.01|1996-04-17| km  | Jahreswechselpruefung an DLYANL0M
004200*                         | angepasst
004300*A.02.00|1998-09-02| km  | Jahrhundertumstellung - Datumsfelder
004400*                         | auf 4-stelliges Jahr umgestellt (Y2K)
004500*A.02.01|1999-01-11| km  | Pruefung Schaltjahrregel nachgezogen
004600*A.02.02|2001-06-05| rs  | Fehlerprotokoll ueber WSYS022
004700*                         | zentralisiert
004800*A.03.00|2004-10-07| rs  | SSFNEW-052 - Schnittstelle fuer neues
004900*                         | AVDATE0M (Bestandsuebersicht) ergaenzt
005000*A.04.00|2019-02-11| kl  | SSFNEW-118 - Umstellung auf Solar-
005100*                         | Einspeisung, Programm umbenannt
005200*                         | STROMTARIF-EINLESE -> PRCING0M,
005300*                         | Wochenpreisdatei jetzt Day-Ahead
005400*                         | EUR/MWh je Datum+Stunde
005500*A.04.01|2019-05-06| kl  | Duplikatpruefung ueber SEARCH ALL auf
005600*                         | sortierte Stammtabelle umgestellt
005700*A.04.02|2020-01-14| hm  | Pruefung ungueltige Stundenkennung
005800*                         | ("Base"/"Peak") ergaenzt - SSFNEW-131
005900*A.05.00|2021-11-02| jb  | Stammtabelle auf 9000 Eintraege
006000*                         | erweitert (ein Jahr Stundenwerte)
006100*A.05.01|2022-08-30| rs  | Zaehler READ/ADDED/SKIPPED auf
006200*                         | Abschlussmeldung verlagert - SSFNEW-166
006300*----------------------------------------------------------------*
006400*
006500* Programmbeschreibung
006600* --------------------
006700*
006800* Die Feeddatei enthaelt einen Satz je (Datum,Stunde)-Zelle des
006900* flachgeklopften Wochenpreisrasters.  Zeilen, deren Stundenkennung
007000* nicht numerisch ist ("Base"/"Peak"), werden uebersprungen.  Fuer
007100* jede gueltige Feedzeile wird der PREISSTAMM per (Datum,Stunde)
007200* durchsucht: ist der Satz schon vorhanden, bleibt er unveraendert
007300* (erster Wert gewinnt); sonst wird er an sortierter Stelle
007400* eingefuegt.
007500*
007600******************************************************************
007700
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     SWITCH-15 IS ANZEIGE-VERSION
008200         ON STATUS IS SHOW-VERSION.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT PRICE-FEED    ASSIGN TO "PRICEFD"
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS FS-PRICE-FEED.
008900     SELECT PRICE-MASTER  ASSIGN TO "PRICEMS"
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS FS-PRICE-MASTER.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  PRICE-FEED.
009600 01          PFD-FEED-RECORD.
009700     05      PFD-DATE            PIC  9(08).
009800     05      PFD-HOUR-RAW        PIC  X(02).
009900     05      PFD-HOUR REDEFINES  PFD-HOUR-RAW
010000                                 PIC  9(02).
010100     05      PFD-PRICE-SIGN      PIC  X(01).
010200     05      PFD-PRICE-RAW       PIC  X(07).
010300     05      PFD-PRICE REDEFINES PFD-PRICE-RAW
010400                                 PIC  9(05)V9(02).
010500     05      FILLER              PIC  X(02).
010600
010700 FD  PRICE-MASTER.
010800     COPY PRCRECE OF "=SLRLIBTM".
010900
011000 WORKING-STORAGE SECTION.
011100*--------------------------------------------------------------------*
011200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011300*--------------------------------------------------------------------*
011400 01          COMP-FELDER.
011500     05      C4-IX               PIC S9(04) COMP.
011600     05      C4-INS-AT           PIC S9(04) COMP.
011700     05      C4-SHIFT            PIC S9(04) COMP.
011800     05      C4-LOW              PIC S9(04) COMP.
011900     05      C4-HIGH             PIC S9(04) COMP.
012000     05      C4-MID               PIC S9(04) COMP.
012100
012200     05      C9-READ             PIC S9(09) COMP VALUE ZERO.
012300     05      C9-ADDED            PIC S9(09) COMP VALUE ZERO.
012400     05      C9-SKIPPED          PIC S9(09) COMP VALUE ZERO.
012500     05      C9-BAD-HOUR         PIC S9(09) COMP VALUE ZERO.
012600     05      C9-BAD-PRICE        PIC S9(09) COMP VALUE ZERO.
012700     05      C9-TAB-COUNT        PIC S9(09) COMP VALUE ZERO.
012800     05      FILLER              PIC  X(04).
012900
013000*--------------------------------------------------------------------*
013100* Display-Felder: Praefix D
013200*--------------------------------------------------------------------*
013300 01          DISPLAY-FELDER.
013400     05      D-NUM4              PIC -9(04).
013500     05      D-NUM9              PIC -9(09).
013600     05      FILLER              PIC  X(04).
013700
013800*--------------------------------------------------------------------*
013900* Felder mit konstantem Inhalt: Praefix K
014000*--------------------------------------------------------------------*
014100 01          KONSTANTE-FELDER.
014200     05      K-MODUL             PIC X(08)          VALUE "PRCING0M".
014300     05      FILLER              PIC  X(04).
014400 78          CTE-MAX-PRC-ENTRIES VALUE 9000.
014500
014600*----------------------------------------------------------------*
014700* Conditional-Felder
014800*----------------------------------------------------------------*
014900 01          SCHALTER.
015000     05      FS-PRICE-FEED       PIC X(02) VALUE ZEROES.
015100          88 PFD-OK                          VALUE "00".
015200          88 PFD-EOF                         VALUE "10".
015300     05      REC-STAT-PFD REDEFINES FS-PRICE-FEED.
015400        10   FS-PFD-STATUS1      PIC X.
015500        10                       PIC X.
015600
015700     05      FS-PRICE-MASTER     PIC X(02) VALUE ZEROES.
015800          88 PMS-OK                          VALUE "00".
015900          88 PMS-EOF                         VALUE "10".
016000     05      REC-STAT-PMS REDEFINES FS-PRICE-MASTER.
016100        10   FS-PMS-STATUS1      PIC X.
016200        10                       PIC X.
016300
016400     05      PRG-STATUS          PIC 9.
016500          88 PRG-OK                          VALUE ZERO.
016600          88 PRG-ABBRUCH                     VALUE 2.
016700
016800     05      PFD-VALID-FLAG      PIC 9       VALUE ZERO.
016900          88 PFD-ROW-VALID                   VALUE ZERO.
017000          88 PFD-ROW-INVALID                VALUE 1.
017100
017200     05      SEARCH-FLAG         PIC 9       VALUE ZERO.
017300          88 KEY-NOT-FOUND                   VALUE ZERO.
017400          88 KEY-FOUND                       VALUE 1.
017500
017600*--------------------------------------------------------------------*
017700* weitere Arbeitsfelder
017800*--------------------------------------------------------------------*
017900 01          WORK-FELDER.
018000     05      W-DATE              PIC  9(08).
018100     05      W-HOUR               PIC 9(02).
018200     05      W-PRICE             PIC S9(05)V9(02).
018300     05      FILLER              PIC  X(04).
018400
018500*--------------------------------------------------------------------*
018600* PREISSTAMM-Tabelle - sortiert nach Datum, Stunde (kein Index-
018700* organisiertes File verfuegbar, daher Haltung im Hauptspeicher)
018800*--------------------------------------------------------------------*
018900 01          PRC-TABLE.
019000     05      PRC-ENTRY OCCURS 9000 TIMES
019100             INDEXED BY PRC-IX.
019200         10  PRC-T-DATE          PIC  9(08).
019300         10  PRC-T-HOUR          PIC  9(02).
019400         10  PRC-T-PRICE         PIC S9(05)V9(02).
019500     05      FILLER              PIC  X(04).
019600
019700 LINKAGE SECTION.
019800*-->    Uebergabe aus Hauptprogramm
019900 01     LINK-REC.
020000    05  LINK-HDR.
020100     10 LINK-CMD                 PIC X(03).
020200     10 LINK-RC                  PIC S9(04) COMP.
020300    05  LINK-DATA.
020400     10 LINK-CALLER              PIC X(08).
020500     10 LINK-PARM1               PIC X(36).
020600     10 LINK-HEUTE               PIC 9(08).
020700     10 FILLER                   PIC X(04).
020800
020900 PROCEDURE DIVISION USING LINK-REC.
021000
021100******************************************************************
021200* Steuerungs-Section
021300******************************************************************
021400 A100-STEUERUNG SECTION.
021500 A100-00.
021600     IF  SHOW-VERSION
021700         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
021800         EXIT PROGRAM
021900     END-IF
022000
022100     PERFORM B000-VORLAUF
022200     IF  PRG-ABBRUCH
022300         CONTINUE
022400     ELSE
022500         PERFORM B100-VERARBEITUNG
022600     END-IF
022700     PERFORM B090-ENDE
022800     EXIT PROGRAM
022900     .
023000 A100-99.
023100     EXIT.
023200
023300******************************************************************
023400* Vorlauf - Stamm einlesen, Feed oeffnen
023500******************************************************************
023600 B000-VORLAUF SECTION.
023700 B000-00.
023800     PERFORM C000-INIT
023900     PERFORM S100-LOAD-MASTER
024000     OPEN INPUT PRICE-FEED
024100     IF PFD-OK
024200        CONTINUE
024300     ELSE
024400        DISPLAY "OEFFNEN PRICE-FEED FEHLGESCHLAGEN: " FS-PRICE-FEED
024500        SET PRG-ABBRUCH TO TRUE
024600     END-IF
024700     .
024800 B000-99.
024900     EXIT.
025000
025100******************************************************************
025200* Nachlauf - Stamm zurueckschreiben, Zaehler melden
025300******************************************************************
025400 B090-ENDE SECTION.
025500 B090-00.
025600     IF NOT PRG-ABBRUCH
025700        PERFORM S900-REWRITE-MASTER
025800     END-IF
025900
026000     MOVE C9-READ      TO D-NUM9
026100     DISPLAY "PRICE-INGEST GELESEN : " D-NUM9
026200     MOVE C9-ADDED     TO D-NUM9
026300     DISPLAY "PRICE-INGEST ADDED   : " D-NUM9
026400     MOVE C9-SKIPPED   TO D-NUM9
026500     DISPLAY "PRICE-INGEST SKIPPED : " D-NUM9
026600
026700     IF PRG-ABBRUCH
026800        DISPLAY ">>> ABBRUCH !!! <<<"
026900        MOVE 9999 TO LINK-RC
027000     ELSE
027100        MOVE ZERO TO LINK-RC
027200     END-IF
027300     .
027400 B090-99.
027500     EXIT.
027600
027700******************************************************************
027800* Verarbeitung - Feed lesen, je Zeile pruefen und einmergen
027900******************************************************************
028000 B100-VERARBEITUNG SECTION.
028100 B100-00.
028200     PERFORM C100-READ-FEED
028300     PERFORM B110-PROCESS-ROW UNTIL PFD-EOF
028400
028500     CLOSE PRICE-FEED
028600     .
028700 B100-99.
028800     EXIT.
028900
029000******************************************************************
029100* Eine gelesene Feedzeile pruefen, einmergen, naechste Zeile lesen
029200******************************************************************
029300 B110-PROCESS-ROW SECTION.
029400 B110-00.
029500     ADD 1                  TO C9-READ
029600     PERFORM C200-VALIDATE-ROW
029700     IF PFD-ROW-VALID
029800        MOVE PFD-DATE        TO W-DATE
029900        MOVE PFD-HOUR        TO W-HOUR
030000        MOVE PFD-PRICE       TO W-PRICE
030100        IF PFD-PRICE-SIGN = "-"
030200           COMPUTE W-PRICE = W-PRICE * -1
030300        END-IF
030400        PERFORM C300-LOOKUP-MASTER
030500        IF KEY-FOUND
030600           ADD 1             TO C9-SKIPPED
030700        ELSE
030800           PERFORM C400-INSERT-SORTED
030900           ADD 1             TO C9-ADDED
031000        END-IF
031100     END-IF
031200     PERFORM C100-READ-FEED
031300     .
031400 B110-99.
031500     EXIT.
031600
031700******************************************************************
031800* Initialisierung von Feldern und Strukturen
031900******************************************************************
032000 C000-INIT SECTION.
032100 C000-00.
032200     INITIALIZE SCHALTER
032300                WORK-FELDER
032400     .
032500 C000-99.
032600     EXIT.
032700
032800******************************************************************
032900* Eine Feedzeile lesen
033000******************************************************************
033100 C100-READ-FEED SECTION.
033200 C100-00.
033300     READ PRICE-FEED
033400        AT END
033500           SET PFD-EOF TO TRUE
033600     END-READ
033700     .
033800 C100-99.
033900     EXIT.
034000
034100******************************************************************
034200* Stundenkennung und Preis pruefen - nicht numerisch = ungueltig
034300******************************************************************
034400 C200-VALIDATE-ROW SECTION.
034500 C200-00.
034600     SET PFD-ROW-VALID TO TRUE
034700
034800     IF PFD-HOUR-RAW NUMERIC
034900          AND PFD-HOUR >= 1
035000          AND PFD-HOUR <= 24
035100        CONTINUE
035200     ELSE
035300        SET PFD-ROW-INVALID TO TRUE
035400        ADD 1 TO C9-BAD-HOUR
035500     END-IF
035600
035700     IF PFD-PRICE-RAW NUMERIC
035800        CONTINUE
035900     ELSE
036000        SET PFD-ROW-INVALID TO TRUE
036100        ADD 1 TO C9-BAD-PRICE
036200     END-IF
036300     .
036400 C200-99.
036500     EXIT.
036600
036700******************************************************************
036800* Binaere Suche nach (Datum,Stunde) in der sortierten Stammtabelle
036900******************************************************************
037000 C300-LOOKUP-MASTER SECTION.
037100 C300-00.
037200     SET KEY-NOT-FOUND TO TRUE
037300     MOVE 1             TO C4-LOW
037400     MOVE C9-TAB-COUNT  TO C4-HIGH
037500
037600     PERFORM C310-SEARCH-STEP UNTIL C4-LOW > C4-HIGH
037700     .
037800 C300-99.
037900     EXIT.
038000
038100******************************************************************
038200* Ein Schritt der Intervallhalbierung
038300******************************************************************
038400 C310-SEARCH-STEP SECTION.
038500 C310-00.
038600     COMPUTE C4-MID = (C4-LOW + C4-HIGH) / 2
038700     SET PRC-IX     TO C4-MID
038800     EVALUATE TRUE
038900        WHEN PRC-T-DATE (PRC-IX) = W-DATE
039000             AND PRC-T-HOUR (PRC-IX) = W-HOUR
039100             SET KEY-FOUND  TO TRUE
039200             MOVE C4-HIGH + 1 TO C4-LOW
039300        WHEN PRC-T-DATE (PRC-IX) < W-DATE
039400             OR (PRC-T-DATE (PRC-IX) = W-DATE
039500                 AND PRC-T-HOUR (PRC-IX) < W-HOUR)
039600             COMPUTE C4-LOW  = C4-MID + 1
039700        WHEN OTHER
039800             COMPUTE C4-HIGH = C4-MID - 1
039900     END-EVALUATE
040000     .
040100 C310-99.
040200     EXIT.
040300
040400******************************************************************
040500* Neuen Satz an sortierter Stelle in die Stammtabelle einfuegen
040600******************************************************************
040700 C400-INSERT-SORTED SECTION.
040800 C400-00.
040900     IF C9-TAB-COUNT NOT < CTE-MAX-PRC-ENTRIES
041000        DISPLAY ">>> PREISSTAMM-TABELLE VOLL - SATZ VERWORFEN <<<"
041100        EXIT SECTION
041200     END-IF
041300
041400**  --> Einfuegeposition = erster Satz mit groesserem Schluessel
041500     MOVE 1 TO C4-INS-AT
041600     PERFORM C410-FIND-INS-POS VARYING C4-IX FROM 1 BY 1
041700             UNTIL C4-IX > C9-TAB-COUNT
041800
041900**  --> Tabelle ab Einfuegeposition um einen Platz nach hinten
042000     PERFORM C420-SHIFT-UP VARYING C4-SHIFT FROM C9-TAB-COUNT BY -1
042100             UNTIL C4-SHIFT < C4-INS-AT
042200
042300     MOVE W-DATE      TO PRC-T-DATE (C4-INS-AT)
042400     MOVE W-HOUR      TO PRC-T-HOUR (C4-INS-AT)
042500     MOVE W-PRICE     TO PRC-T-PRICE (C4-INS-AT)
042600     ADD 1             TO C9-TAB-COUNT
042700     .
042800 C400-99.
042900     EXIT.
043000
043100******************************************************************
043200* Schluessel von C4-IX gegen den Neuwert pruefen
043300******************************************************************
043400 C410-FIND-INS-POS SECTION.
043500 C410-00.
043600     IF PRC-T-DATE (C4-IX) < W-DATE
043700          OR (PRC-T-DATE (C4-IX) = W-DATE
043800              AND PRC-T-HOUR (C4-IX) < W-HOUR)
043900        COMPUTE C4-INS-AT = C4-IX + 1
044000     END-IF
044100     .
044200 C410-99.
044300     EXIT.
044400
044500******************************************************************
044600* Einen Tabellenplatz nach hinten schieben
044700******************************************************************
044800 C420-SHIFT-UP SECTION.
044900 C420-00.
045000     MOVE PRC-ENTRY (C4-SHIFT) TO PRC-ENTRY (C4-SHIFT + 1)
045100     .
045200 C420-99.
045300     EXIT.
045400
045500******************************************************************
045600* Preisstamm vollstaendig in die Tabelle einlesen
045700******************************************************************
045800 S100-LOAD-MASTER SECTION.
045900 S100-00.
046000     MOVE ZERO TO C9-TAB-COUNT
046100     OPEN INPUT PRICE-MASTER
046200     IF NOT PMS-OK
046300        DISPLAY "PREISSTAMM NOCH NICHT VORHANDEN - NEUANLAGE"
046400        EXIT SECTION
046500     END-IF
046600
046700     PERFORM S110-READ-MASTER
046800     PERFORM S120-STORE-MASTER-ROW UNTIL PMS-EOF
046900     CLOSE PRICE-MASTER
047000     .
047100 S100-99.
047200     EXIT.
047300
047400******************************************************************
047500* Einen gelesenen Preisstamm-Satz in die Tabelle uebernehmen
047600******************************************************************
047700 S120-STORE-MASTER-ROW SECTION.
047800 S120-00.
047900     ADD 1                           TO C9-TAB-COUNT
048000     SET PRC-IX                      TO C9-TAB-COUNT
048100     MOVE PRC-DATE                   TO PRC-T-DATE (PRC-IX)
048200     MOVE PRC-HOUR                   TO PRC-T-HOUR (PRC-IX)
048300     MOVE PRC-PRICE                  TO PRC-T-PRICE (PRC-IX)
048400     PERFORM S110-READ-MASTER
048500     .
048600 S120-99.
048700     EXIT.
048800
048900******************************************************************
049000* Einen Preisstamm-Satz lesen
049100******************************************************************
049200 S110-READ-MASTER SECTION.
049300 S110-00.
049400     READ PRICE-MASTER
049500        AT END
049600           SET PMS-EOF TO TRUE
049700     END-READ
049800     .
049900 S110-99.
050000     EXIT.
050100
050200******************************************************************
050300* Preisstamm-Tabelle sortiert in die Ausgabedatei schreiben
050400******************************************************************
050500 S900-REWRITE-MASTER SECTION.
050600 S900-00.
050700     OPEN OUTPUT PRICE-MASTER
050800     PERFORM S910-WRITE-ROW VARYING C4-IX FROM 1 BY 1
050900             UNTIL C4-IX > C9-TAB-COUNT
051000     CLOSE PRICE-MASTER
051100     .
051200 S900-99.
051300     EXIT.
051400
051500******************************************************************
051600* Einen Tabellenplatz als Preisstamm-Satz schreiben
051700******************************************************************
051800 S910-WRITE-ROW SECTION.
051900 S910-00.
052000     MOVE PRC-T-DATE (C4-IX)         TO PRC-DATE
052100     MOVE PRC-T-HOUR (C4-IX)         TO PRC-HOUR
052200     MOVE PRC-T-PRICE (C4-IX)        TO PRC-PRICE
052300     WRITE PRC-RECORD
052400     .
052500 S910-99.
052600     EXIT.
052700
052800******************************************************************
052900* Programm-Fehlerbehandlung
053000******************************************************************
053100 Z002-PROGERR SECTION.
053200 Z002-00.
053300     MOVE 1       TO ERR-STAT OF GEN-ERROR
053400     MOVE ZERO    TO MDNR     OF GEN-ERROR
053500     MOVE ZERO    TO TSNR     OF GEN-ERROR
053600     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
053700     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
053800     PERFORM Z999-ERRLOG
053900     .
054000 Z002-99.
054100     EXIT.
054200
054300******************************************************************
054400* Fehler in Tabelle ERRLOG schreiben
054500******************************************************************
054600 Z999-ERRLOG SECTION.
054700 Z999-00.
054800     CALL "WSYS022" USING GEN-ERROR
054900     INITIALIZE GEN-ERROR
055000     .
055100 Z999-99.
055200     EXIT.
055300
055400******************************************************************
055500* ENDE SOURCE-PROGRAMM
055600******************************************************************
