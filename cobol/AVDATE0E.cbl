000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =WSYS022
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID. AVDATE0M.
001400 AUTHOR.     K. LANGER.
001500 INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM OST.
001600 DATE-WRITTEN. 1991-05-20.
001700 DATE-COMPILED.
001800 SECURITY.   NUR FUER INTERNEN GEBRAUCH - ABT. ENERGIEWIRTSCHAFT.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2023-07-19
002200* Letzte Version   :: A.03.00
002300* Kurzbeschreibung :: AVAILABLE-DATES - ermittelt die im PREIS-
002400*                     STAMM und im ERZEUGUNGSSTAMM vorhandenen
002500*                     Tage und deren Schnittmenge (auswertbare
002600*                     Tage) und schreibt alle drei Listen auf
002700*                     das Listenfile ANALYSIS-REPORT.
002800*                     Urspruenglich 1991 als BESTANDSUEBERSICHT
002900*                     fuer den Stromtarif geschrieben, 2004 unter
003000*                     SSFNEW-052 als fester Schritt AVDATE0M in
003100*                     den Abrechnungslauf uebernommen, 2019 unter
003200*                     SSFNEW-118 auf Solar-Einspeisung umgestellt.
003300*
003400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003600*----------------------------------------------------------------*
003700* Vers. | Datum    | von | Kommentar                             *
003800*-------|----------|-----|---------------------------------------*
003900*A.00.00|1991-05-20| wg  | Neuerstellung - BESTANDSUEBERSICHT
004000*                         | (Adhoc-Hilfsprogramm Tarifstamm)
004100*A.00.01|1994-08-11| wg  | Ausgabe um ERZEUGUNGSSTAMM-Liste
004200*                         | erweitert
004300*A.01.00|1998-09-02| km  | Jahrhundertumstellung - Datumsfelder
004400*                         | auf 4-stelliges Jahr umgestellt (Y2K)
004500*A.01.01|1999-01-11| km  | Pruefung Schaltjahrregel nachgezogen
004600*A.02.00|2004-10-07| rs  | SSFNEW-052 - als fester Schritt AVDATE0M
004700*                         | in den Abrechnungslauf uebernommen
004800*                         | (siehe SLRBAT0O Log A.02.03)
004900*A.02.01|2019-02-11| kl  | SSFNEW-118 - Umstellung auf Solar-
005000*                         | Einspeisung
005100*A.02.02|2020-05-04| hm  | Reihenfolge der drei Listen vereinheit-
005200*                         | licht mit den uebrigen SSFNEW-Reports
005300*A.02.03|2021-11-29| jb  | Tabellengroesse auf 400 Tage erweitert -
005400*                         | SSFNEW-201
005500*A.03.00|2023-07-19| rs  | Schnittmengenbildung per Merge statt
005600*                         | Doppelschleife - SSFNEW-247
005700*----------------------------------------------------------------*
005800*
005900* Programmbeschreibung
006000* --------------------
006100*
006200* Beide Stammdateien sind nach Datum/Stunde aufsteigend sortiert
006300* gehalten (siehe PRCING0M und NRGING0M).  Beim sequentiellen Lesen
006400* wird je Satz geprueft, ob sich das Datum gegenueber dem Vorsatz
006500* geaendert hat; nur dann wird ein neuer Eintrag in die jeweilige
006600* Tagestabelle aufgenommen.  Die Schnittmenge wird anschliessend per
006700* Reissverschluss-Vergleich (Merge) der beiden sortierten Tabellen
006800* gebildet.
006900*
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     SWITCH-15 IS ANZEIGE-VERSION
007600         ON STATUS IS SHOW-VERSION.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT PRICE-MASTER   ASSIGN TO "PRICEMS"
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FS-PRICE-MASTER.
008300     SELECT ENERGY-MASTER  ASSIGN TO "ENERGYMS"
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FS-ENERGY-MASTER.
008600     SELECT ANALYSIS-REPORT ASSIGN TO "ANALYSRP"
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS FS-ANALYSIS-REPORT.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  PRICE-MASTER.
009300     COPY PRCRECE OF "=SLRLIBTM".
009400
009500 FD  ENERGY-MASTER.
009600     COPY ENGRECE OF "=SLRLIBTM".
009700
009800 FD  ANALYSIS-REPORT.
009900 01          RPT-PRINT-LINE      PIC  X(132).
010000
010100 WORKING-STORAGE SECTION.
010200*--------------------------------------------------------------------*
010300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010400*--------------------------------------------------------------------*
010500 01          COMP-FELDER.
010600     05      C9-PRC-COUNT        PIC S9(09) COMP VALUE ZERO.
010700     05      C9-ENG-COUNT        PIC S9(09) COMP VALUE ZERO.
010800     05      C9-BOTH-COUNT       PIC S9(09) COMP VALUE ZERO.
010900     05      C9-PIX              PIC S9(09) COMP VALUE 1.
011000     05      C9-EIX              PIC S9(09) COMP VALUE 1.
011100     05      FILLER              PIC  X(04).
011200
011300*--------------------------------------------------------------------*
011400* Display-Felder: Praefix D
011500*--------------------------------------------------------------------*
011600 01          DISPLAY-FELDER.
011700     05      D-NUM9              PIC -9(09).
011800     05      FILLER              PIC  X(04).
011900
012000*--------------------------------------------------------------------*
012100* Fehlerprotokoll-Satz fuer den zentralen Fehlerlogger
012200*--------------------------------------------------------------------*
012300     COPY GENERRE OF "=SLRLIBTM".
012400
012500*--------------------------------------------------------------------*
012600* Felder mit konstantem Inhalt: Praefix K
012700*--------------------------------------------------------------------*
012800 01          KONSTANTE-FELDER.
012900     05      K-MODUL             PIC X(08)          VALUE "AVDATE0M".
013000 78          CTE-MAX-DATE-ENTRIES VALUE 400.
013100
013200*----------------------------------------------------------------*
013300* Conditional-Felder
013400*----------------------------------------------------------------*
013500 01          SCHALTER.
013600     05      FS-PRICE-MASTER     PIC X(02) VALUE ZEROES.
013700          88 PMS-OK                          VALUE "00".
013800          88 PMS-EOF                         VALUE "10".
013900     05      REC-STAT-PMS REDEFINES FS-PRICE-MASTER.
014000        10   FS-PMS-STATUS1      PIC X.
014100        10                       PIC X.
014200
014300     05      FS-ENERGY-MASTER    PIC X(02) VALUE ZEROES.
014400          88 EMS-OK                          VALUE "00".
014500          88 EMS-EOF                         VALUE "10".
014600     05      REC-STAT-EMS REDEFINES FS-ENERGY-MASTER.
014700        10   FS-EMS-STATUS1      PIC X.
014800        10                       PIC X.
014900
015000     05      FS-ANALYSIS-REPORT  PIC X(02) VALUE ZEROES.
015100          88 RPT-OK                          VALUE "00".
015200
015300     05      PRG-STATUS          PIC 9.
015400          88 PRG-OK                          VALUE ZERO.
015500          88 PRG-ABBRUCH                     VALUE 2.
015600     05      FILLER              PIC X(03).
015700
015800*--------------------------------------------------------------------*
015900* weitere Arbeitsfelder
016000*--------------------------------------------------------------------*
016100 01          WORK-FELDER.
016200     05      W-PRC-LAST-DATE     PIC  9(08) VALUE ZERO.
016300     05      W-ENG-LAST-DATE     PIC  9(08) VALUE ZERO.
016400     05      FILLER              PIC  X(04).
016500
016600*--------------------------------------------------------------------*
016700* Tagestabellen - je eine fuer Preisstamm, Erzeugungsstamm und
016800* die ermittelte Schnittmenge
016900*--------------------------------------------------------------------*
017000 01          PRC-DATE-TABLE.
017100     05      PRC-DATE-ENTRY OCCURS 400 TIMES
017200             INDEXED BY PRC-DIX.
017300         10  PRC-T-DATE          PIC  9(08).
017400     05      FILLER              PIC  X(04).
017500
017600 01          ENG-DATE-TABLE.
017700     05      ENG-DATE-ENTRY OCCURS 400 TIMES
017800             INDEXED BY ENG-DIX.
017900         10  ENG-T-DATE          PIC  9(08).
018000     05      FILLER              PIC  X(04).
018100
018200 01          BOTH-DATE-TABLE.
018300     05      BOTH-DATE-ENTRY OCCURS 400 TIMES
018400             INDEXED BY BOTH-DIX.
018500         10  BOTH-T-DATE         PIC  9(08).
018600     05      FILLER              PIC  X(04).
018700
018800*--------------------------------------------------------------------*
018900* Druckzeilen ANALYSIS-REPORT - je 132 Byte
019000*--------------------------------------------------------------------*
019100 01          RPT-TITLE.
019200     05      RTI-TEXT            PIC X(30).
019300     05      FILLER              PIC X(102).
019400
019500 01          RPT-DATE-LINE.
019600     05      RDL-DATE            PIC 9(08).
019700     05      RDL-DATE-TEILE REDEFINES RDL-DATE.
019800         10  RDL-YEAR            PIC 9(04).
019900         10  RDL-MONTH           PIC 9(02).
020000         10  RDL-DAY             PIC 9(02).
020100     05      FILLER              PIC X(124).
020200
020300 01          RPT-COUNT-LINE.
020400     05      RCL-TEXT            PIC X(20).
020500     05      RCL-COUNT           PIC ZZZ9.
020600     05      FILLER              PIC X(108).
020700
020800 LINKAGE SECTION.
020900*-->    Uebergabe aus Hauptprogramm
021000 01     LINK-REC.
021100    05  LINK-HDR.
021200     10 LINK-CMD                 PIC X(03).
021300     10 LINK-RC                  PIC S9(04) COMP.
021400    05  LINK-DATA.
021500     10 LINK-CALLER              PIC X(08).
021600     10 LINK-PARM1               PIC X(36).
021700     10 LINK-HEUTE               PIC 9(08).
021800     10 FILLER                   PIC X(04).
021900
022000 PROCEDURE DIVISION USING LINK-REC.
022100
022200******************************************************************
022300* Steuerungs-Section
022400******************************************************************
022500 A100-STEUERUNG SECTION.
022600 A100-00.
022700     IF  SHOW-VERSION
022800         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
022900         EXIT PROGRAM
023000     END-IF
023100
023200     PERFORM B000-VORLAUF
023300     IF  PRG-ABBRUCH
023400         CONTINUE
023500     ELSE
023600         PERFORM B100-VERARBEITUNG
023700     END-IF
023800     PERFORM B090-ENDE
023900     EXIT PROGRAM
024000     .
024100 A100-99.
024200     EXIT.
024300
024400******************************************************************
024500* Vorlauf - beide Tagestabellen aus den Staemmen aufbauen
024600******************************************************************
024700 B000-VORLAUF SECTION.
024800 B000-00.
024900     INITIALIZE SCHALTER
025000                WORK-FELDER
025100
025200     PERFORM S100-LOAD-PRICE-DATES
025300     PERFORM S200-LOAD-ENERGY-DATES
025400
025500     OPEN OUTPUT ANALYSIS-REPORT
025600     .
025700 B000-99.
025800     EXIT.
025900
026000******************************************************************
026100* Nachlauf - Report schliessen
026200******************************************************************
026300 B090-ENDE SECTION.
026400 B090-00.
026500     CLOSE ANALYSIS-REPORT
026600
026700     IF PRG-ABBRUCH
026800        DISPLAY ">>> ABBRUCH !!! <<<"
026900        MOVE 9999 TO LINK-RC
027000     ELSE
027100        MOVE ZERO TO LINK-RC
027200     END-IF
027300     .
027400 B090-99.
027500     EXIT.
027600
027700******************************************************************
027800* Verarbeitung - die drei Listen ermitteln und drucken
027900******************************************************************
028000 B100-VERARBEITUNG SECTION.
028100 B100-00.
028200     PERFORM P100-PRINT-PRICE-DATES
028300     PERFORM P200-PRINT-ENERGY-DATES
028400     PERFORM C300-MATCH-DATES
028500     PERFORM P300-PRINT-BOTH-DATES
028600     .
028700 B100-99.
028800     EXIT.
028900
029000******************************************************************
029100* Preisstamm sequentiell lesen, je Datumswechsel einen Eintrag in
029200* die Tagestabelle aufnehmen
029300******************************************************************
029400 S100-LOAD-PRICE-DATES SECTION.
029500 S100-00.
029600     OPEN INPUT PRICE-MASTER
029700     IF NOT PMS-OK
029800        EXIT SECTION
029900     END-IF
030000
030100     PERFORM S110-READ-PRICE
030200     PERFORM S120-STORE-PRICE-DATE UNTIL PMS-EOF
030300     CLOSE PRICE-MASTER
030400     .
030500 S100-99.
030600     EXIT.
030700
030800******************************************************************
030900* Einen Preisstamm-Satz lesen
031000******************************************************************
031100 S110-READ-PRICE SECTION.
031200 S110-00.
031300     READ PRICE-MASTER
031400        AT END
031500           SET PMS-EOF TO TRUE
031600     END-READ
031700     .
031800 S110-99.
031900     EXIT.
032000
032100******************************************************************
032200* Datum des gelesenen Preisstamm-Satzes gegen den Vorsatz pruefen
032300* und ggf. in die Tagestabelle aufnehmen, dann naechsten Satz lesen
032400******************************************************************
032500 S120-STORE-PRICE-DATE SECTION.
032600 S120-00.
032700     IF PRC-DATE NOT = W-PRC-LAST-DATE
032800        ADD 1                           TO C9-PRC-COUNT
032900        SET PRC-DIX                     TO C9-PRC-COUNT
033000        MOVE PRC-DATE                   TO PRC-T-DATE (PRC-DIX)
033100        MOVE PRC-DATE                   TO W-PRC-LAST-DATE
033200     END-IF
033300     PERFORM S110-READ-PRICE
033400     .
033500 S120-99.
033600     EXIT.
033700
033800******************************************************************
033900* Erzeugungsstamm sequentiell lesen, je Datumswechsel einen
034000* Eintrag in die Tagestabelle aufnehmen
034100******************************************************************
034200 S200-LOAD-ENERGY-DATES SECTION.
034300 S200-00.
034400     OPEN INPUT ENERGY-MASTER
034500     IF NOT EMS-OK
034600        EXIT SECTION
034700     END-IF
034800
034900     PERFORM S210-READ-ENERGY
035000     PERFORM S220-STORE-ENERGY-DATE UNTIL EMS-EOF
035100     CLOSE ENERGY-MASTER
035200     .
035300 S200-99.
035400     EXIT.
035500
035600******************************************************************
035700* Einen Erzeugungsstamm-Satz lesen
035800******************************************************************
035900 S210-READ-ENERGY SECTION.
036000 S210-00.
036100     READ ENERGY-MASTER
036200        AT END
036300           SET EMS-EOF TO TRUE
036400     END-READ
036500     .
036600 S210-99.
036700     EXIT.
036800
036900******************************************************************
037000* Datum des gelesenen Erzeugungsstamm-Satzes gegen den Vorsatz
037100* pruefen und ggf. in die Tagestabelle aufnehmen, dann naechsten
037200* Satz lesen
037300******************************************************************
037400 S220-STORE-ENERGY-DATE SECTION.
037500 S220-00.
037600     IF ENG-DATE NOT = W-ENG-LAST-DATE
037700        ADD 1                           TO C9-ENG-COUNT
037800        SET ENG-DIX                     TO C9-ENG-COUNT
037900        MOVE ENG-DATE                   TO ENG-T-DATE (ENG-DIX)
038000        MOVE ENG-DATE                   TO W-ENG-LAST-DATE
038100     END-IF
038200     PERFORM S210-READ-ENERGY
038300     .
038400 S220-99.
038500     EXIT.
038600
038700******************************************************************
038800* Schnittmenge per Reissverschluss-Vergleich der beiden sortierten
038900* Tagestabellen bilden
039000******************************************************************
039100 C300-MATCH-DATES SECTION.
039200 C300-00.
039300     MOVE 1 TO C9-PIX
039400     MOVE 1 TO C9-EIX
039500
039600     PERFORM C310-MATCH-STEP
039700             UNTIL C9-PIX > C9-PRC-COUNT
039800                OR C9-EIX > C9-ENG-COUNT
039900     .
040000 C300-99.
040100     EXIT.
040200
040300******************************************************************
040400* Einen Vergleichsschritt der Reissverschluss-Schnittmenge
040500* ausfuehren
040600******************************************************************
040700 C310-MATCH-STEP SECTION.
040800 C310-00.
040900     SET PRC-DIX TO C9-PIX
041000     SET ENG-DIX TO C9-EIX
041100
041200     EVALUATE TRUE
041300        WHEN PRC-T-DATE (PRC-DIX) = ENG-T-DATE (ENG-DIX)
041400             ADD 1                            TO C9-BOTH-COUNT
041500             SET BOTH-DIX                     TO C9-BOTH-COUNT
041600             MOVE PRC-T-DATE (PRC-DIX)  TO BOTH-T-DATE (BOTH-DIX)
041700             ADD 1 TO C9-PIX
041800             ADD 1 TO C9-EIX
041900        WHEN PRC-T-DATE (PRC-DIX) < ENG-T-DATE (ENG-DIX)
042000             ADD 1 TO C9-PIX
042100        WHEN OTHER
042200             ADD 1 TO C9-EIX
042300     END-EVALUATE
042400     .
042500 C310-99.
042600     EXIT.
042700
042800******************************************************************
042900* Liste der Preisstamm-Tage drucken
043000******************************************************************
043100 P100-PRINT-PRICE-DATES SECTION.
043200 P100-00.
043300     MOVE "PREISSTAMM - VORHANDENE TAGE" TO RTI-TEXT
043400     MOVE RPT-TITLE                      TO RPT-PRINT-LINE
043500     WRITE RPT-PRINT-LINE
043600
043700     PERFORM P110-PRINT-PRICE-ROW
043800             VARYING PRC-DIX FROM 1 BY 1 UNTIL PRC-DIX > C9-PRC-COUNT
043900
044000     MOVE "ANZAHL TAGE PREIS   " TO RCL-TEXT
044100     MOVE C9-PRC-COUNT            TO RCL-COUNT
044200     MOVE RPT-COUNT-LINE          TO RPT-PRINT-LINE
044300     WRITE RPT-PRINT-LINE
044400     .
044500 P100-99.
044600     EXIT.
044700
044800******************************************************************
044900* Eine Zeile der Preisstamm-Tagesliste drucken
045000******************************************************************
045100 P110-PRINT-PRICE-ROW SECTION.
045200 P110-00.
045300     MOVE PRC-T-DATE (PRC-DIX)    TO RDL-DATE
045400     MOVE RPT-DATE-LINE           TO RPT-PRINT-LINE
045500     WRITE RPT-PRINT-LINE
045600     .
045700 P110-99.
045800     EXIT.
045900
046000******************************************************************
046100* Liste der Erzeugungsstamm-Tage drucken
046200******************************************************************
046300 P200-PRINT-ENERGY-DATES SECTION.
046400 P200-00.
046500     MOVE "ERZEUGUNGSSTAMM - TAGE      " TO RTI-TEXT
046600     MOVE RPT-TITLE                      TO RPT-PRINT-LINE
046700     WRITE RPT-PRINT-LINE
046800
046900     PERFORM P210-PRINT-ENERGY-ROW
047000             VARYING ENG-DIX FROM 1 BY 1 UNTIL ENG-DIX > C9-ENG-COUNT
047100
047200     MOVE "ANZAHL TAGE ENERGIE " TO RCL-TEXT
047300     MOVE C9-ENG-COUNT            TO RCL-COUNT
047400     MOVE RPT-COUNT-LINE          TO RPT-PRINT-LINE
047500     WRITE RPT-PRINT-LINE
047600     .
047700 P200-99.
047800     EXIT.
047900
048000******************************************************************
048100* Eine Zeile der Erzeugungsstamm-Tagesliste drucken
048200******************************************************************
048300 P210-PRINT-ENERGY-ROW SECTION.
048400 P210-00.
048500     MOVE ENG-T-DATE (ENG-DIX)    TO RDL-DATE
048600     MOVE RPT-DATE-LINE           TO RPT-PRINT-LINE
048700     WRITE RPT-PRINT-LINE
048800     .
048900 P210-99.
049000     EXIT.
049100
049200******************************************************************
049300* Liste der auswertbaren Tage (Schnittmenge) drucken
049400******************************************************************
049500 P300-PRINT-BOTH-DATES SECTION.
049600 P300-00.
049700     MOVE "AUSWERTBARE TAGE (SCHNITTM.)" TO RTI-TEXT
049800     MOVE RPT-TITLE                      TO RPT-PRINT-LINE
049900     WRITE RPT-PRINT-LINE
050000
050100     PERFORM P310-PRINT-BOTH-ROW
050200             VARYING BOTH-DIX FROM 1 BY 1
050300             UNTIL BOTH-DIX > C9-BOTH-COUNT
050400
050500     MOVE "ANZAHL TAGE AUSWERTB" TO RCL-TEXT
050600     MOVE C9-BOTH-COUNT           TO RCL-COUNT
050700     MOVE RPT-COUNT-LINE          TO RPT-PRINT-LINE
050800     WRITE RPT-PRINT-LINE
050900     .
051000 P300-99.
051100     EXIT.
051200
051300******************************************************************
051400* Eine Zeile der Schnittmengen-Tagesliste drucken
051500******************************************************************
051600 P310-PRINT-BOTH-ROW SECTION.
051700 P310-00.
051800     MOVE BOTH-T-DATE (BOTH-DIX)  TO RDL-DATE
051900     MOVE RPT-DATE-LINE           TO RPT-PRINT-LINE
052000     WRITE RPT-PRINT-LINE
052100     .
052200 P310-99.
052300     EXIT.
052400
052500******************************************************************
052600* Programm-Fehlerbehandlung
052700******************************************************************
052800 Z002-PROGERR SECTION.
052900 Z002-00.
053000     MOVE 1       TO ERR-STAT OF GEN-ERROR
053100     MOVE ZERO    TO MDNR     OF GEN-ERROR
053200     MOVE ZERO    TO TSNR     OF GEN-ERROR
053300     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
053400     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
053500     PERFORM Z999-ERRLOG
053600     .
053700 Z002-99.
053800     EXIT.
053900
054000******************************************************************
054100* Fehler in Tabelle ERRLOG schreiben
054200******************************************************************
054300 Z999-ERRLOG SECTION.
054400 Z999-00.
054500     CALL "WSYS022" USING GEN-ERROR
054600     INITIALIZE GEN-ERROR
054700     .
054800 Z999-99.
054900     EXIT.
055000
055100******************************************************************
055200* ENDE SOURCE-PROGRAMM
055300******************************************************************
