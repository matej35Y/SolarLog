000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =WSYS022
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID. MTHANL0M.
001400 AUTHOR.     K. LANGER.
001500 INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM OST.
001600 DATE-WRITTEN. 1995-02-02.
001700 DATE-COMPILED.
001800 SECURITY.   NUR FUER INTERNEN GEBRAUCH - ABT. ENERGIEWIRTSCHAFT.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2024-08-06
002200* Letzte Version   :: A.03.01
002300* Kurzbeschreibung :: MONTHLY-ANALYSIS - bewertet einen Kalender-
002400*                     monat Tag fuer Tag aus PREISSTAMM und ERZEU-
002500*                     GUNGSSTAMM und schreibt den Monatsbericht
002600*                     auf das Listenfile ANALYSIS-REPORT.
002700*                     Urspruenglich 1995 als MONATSABRECHNUNG fuer
002800*                     den Stromverbrauch geschrieben, 2019 im Zuge
002900*                     SSFNEW-118 auf Solar-Einspeisung umgestellt.
003000*
003100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*A.00.00|1995-02-02| km  | Neuerstellung - MONATSABRECHNUNG (siehe
003700*                         | SLRBAT0O Log A.01.04)
003800*A.00.01|1996-07-22| wg  | Durchschnittspreisberechnung an
003900*                         | DLYANL0M angepasst
004000*A.00.02|1997-05-30| wg  | Tabellengroesse PRC-TABLE/ENG-TABLE an
004100*                         | wachsenden Bestand angepasst
004200*A.01.00|1998-09-02| km  | Jahrhundertumstellung - Datumsfelder
004300*                         | auf 4-stelliges Jahr umgestellt (Y2K)
004400*A.01.01|1999-01-11| km  | Pruefung Schaltjahrregel nachgezogen
004500*A.01.02|2001-11-29| rs  | Fehlerprotokoll ueber WSYS022
004600*                         | zentralisiert
004700*A.02.00|2019-02-11| kl  | SSFNEW-118 - Umstellung auf Solar-
004800*                         | Einspeisung, Programm umbenannt
004900*                         | MONATSABRECHNUNG -> MTHANL0M
005000*A.02.01|2020-11-17| hm  | Arbeitsstundenpreis auf Monatsebene ueber
005100*                         | alle Einzelstunden statt Tagesmittel -
005200*                         | SSFNEW-149
005300*A.02.02|2021-02-01| jb  | Zukuenftige Tage werden uebersprungen
005400*A.03.00|2022-12-05| rs  | Schnittmenge der Stunden statt Vereini-
005500*                         | gungsmenge - entspricht Tagesbewertung
005600*                         | NICHT 1:1 - SSFNEW-221
005700*A.03.01|2024-08-06| dk  | Rasterzelle H0 fehlte - ENG-T-HOUR laeuft
005800*                         | 0-23 ohne Offset, Raster war nur fuer
005900*                         | 1-24 ausgelegt. Raster auf 25 Zellen
006000*                         | erweitert (Index = Stundenlabel + 1),
006100*                         | sonst wurde die Stunde H0 beim Schnitt-
006200*                         | mengenvergleich in C210 nie erfasst -
006300*                         | SSFNEW-257
006400*----------------------------------------------------------------*
006500*
006600* Programmbeschreibung
006700* --------------------
006800*
006900* Fuer jeden Tag des uebergebenen Monats (schaltjahrabhaengige
007000* Monatslaenge) werden PREISSTAMM und ERZEUGUNGSSTAMM gelesen; nur
007100* Stunden, die in BEIDEN Staemmen vorkommen, gehen in die Bewertung
007200* ein (Schnittmenge).  Fehlt einer der Staemme vollstaendig oder
007300* liegt der Tag in der Zukunft, wird der Tag uebersprungen.
007400*
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     SWITCH-15 IS ANZEIGE-VERSION
008100         ON STATUS IS SHOW-VERSION.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT PRICE-MASTER   ASSIGN TO "PRICEMS"
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS FS-PRICE-MASTER.
008800     SELECT ENERGY-MASTER  ASSIGN TO "ENERGYMS"
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS FS-ENERGY-MASTER.
009100     SELECT ANALYSIS-REPORT ASSIGN TO "ANALYSRP"
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS FS-ANALYSIS-REPORT.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  PRICE-MASTER.
009800     COPY PRCRECE OF "=SLRLIBTM".
009900
010000 FD  ENERGY-MASTER.
010100     COPY ENGRECE OF "=SLRLIBTM".
010200
010300 FD  ANALYSIS-REPORT.
010400 01          RPT-PRINT-LINE      PIC  X(132).
010500
010600 WORKING-STORAGE SECTION.
010700*--------------------------------------------------------------------*
010800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010900*--------------------------------------------------------------------*
011000* C2-HOUR ist der Rasterindex 1-25 (= Stundenlabel 0-24 + 1) -
011100* PRC-T-HOUR laeuft 1-24, ENG-T-HOUR laeuft 0-23 ohne Offset,
011200* das Tagesraster bildet nur die Schnittmenge je Stunde, es wird
011300* kein Stundenlabel gedruckt (SSFNEW-257)
011400 01          COMP-FELDER.
011500     05      C2-HOUR             PIC S9(02) COMP.
011600     05      C2-DAY               PIC S9(02) COMP.
011700     05      C2-LAST-DAY         PIC S9(02) COMP.
011800
011900     05      C9-PRC-TAB-COUNT    PIC S9(09) COMP VALUE ZERO.
012000     05      C9-ENG-TAB-COUNT    PIC S9(09) COMP VALUE ZERO.
012100     05      C9-IX               PIC S9(09) COMP.
012200     05      C9-DAYS-PROC        PIC S9(09) COMP VALUE ZERO.
012300     05      C9-DAYS-DATA        PIC S9(09) COMP VALUE ZERO.
012400     05      C9-MTH-WORK-HRS     PIC S9(09) COMP VALUE ZERO.
012500     05      C4-REST-4           PIC S9(04) COMP.
012600     05      C4-REST-100         PIC S9(04) COMP.
012700     05      C4-REST-400         PIC S9(04) COMP.
012800     05      C4-QUOT             PIC S9(04) COMP.
012900     05      FILLER              PIC  X(04).
013000
013100*--------------------------------------------------------------------*
013200* Display-Felder: Praefix D
013300*--------------------------------------------------------------------*
013400 01          DISPLAY-FELDER.
013500     05      D-NUM9              PIC -9(09).
013600     05      FILLER              PIC  X(04).
013700
013800*--------------------------------------------------------------------*
013900* Fehlerprotokoll-Satz fuer den zentralen Fehlerlogger
014000*--------------------------------------------------------------------*
014100     COPY GENERRE OF "=SLRLIBTM".
014200
014300*--------------------------------------------------------------------*
014400* Felder mit konstantem Inhalt: Praefix K
014500*--------------------------------------------------------------------*
014600 01          KONSTANTE-FELDER.
014700     05      K-MODUL             PIC X(08)          VALUE "MTHANL0M".
014800 78          CTE-MAX-PRC-ENTRIES VALUE 9000.
014900 78          CTE-MAX-ENG-ENTRIES VALUE 9000.
015000
015100*----------------------------------------------------------------*
015200* Conditional-Felder
015300*----------------------------------------------------------------*
015400 01          SCHALTER.
015500     05      FS-PRICE-MASTER     PIC X(02) VALUE ZEROES.
015600          88 PMS-OK                          VALUE "00".
015700          88 PMS-EOF                         VALUE "10".
015800     05      REC-STAT-PMS REDEFINES FS-PRICE-MASTER.
015900        10   FS-PMS-STATUS1      PIC X.
016000        10                       PIC X.
016100
016200     05      FS-ENERGY-MASTER    PIC X(02) VALUE ZEROES.
016300          88 EMS-OK                          VALUE "00".
016400          88 EMS-EOF                         VALUE "10".
016500     05      REC-STAT-EMS REDEFINES FS-ENERGY-MASTER.
016600        10   FS-EMS-STATUS1      PIC X.
016700        10                       PIC X.
016800
016900     05      FS-ANALYSIS-REPORT  PIC X(02) VALUE ZEROES.
017000          88 RPT-OK                          VALUE "00".
017100
017200     05      PRG-STATUS          PIC 9.
017300          88 PRG-OK                          VALUE ZERO.
017400          88 PRG-ABBRUCH                     VALUE 2.
017500
017600     05      LEAP-YEAR-FLAG       PIC 9       VALUE ZERO.
017700          88 IS-LEAP-YEAR                    VALUE 1.
017800          88 NOT-LEAP-YEAR                   VALUE ZERO.
017900
018000     05      DAY-MATCH-FLAG       PIC 9       VALUE ZERO.
018100          88 DAY-HAS-MATCH                   VALUE 1.
018200          88 DAY-NO-MATCH                    VALUE ZERO.
018300     05      FILLER              PIC X(03).
018400
018500*--------------------------------------------------------------------*
018600* weitere Arbeitsfelder
018700*--------------------------------------------------------------------*
018800 01          WORK-FELDER.
018900     05      W-YEAR               PIC  9(04).
019000     05      W-MONTH              PIC  9(02).
019100     05      W-TODAY              PIC  9(08).
019200     05      W-DAY-DATE            PIC  9(08).
019300
019400     05      W-DAY-KWH            PIC S9(09)V9(03) VALUE ZERO.
019500     05      W-DAY-MWH            PIC S9(07)V9(03) VALUE ZERO.
019600     05      W-DAY-VALUE-ACC      PIC S9(09)V9(04) VALUE ZERO.
019700     05      W-DAY-VALUE          PIC S9(09)V9(02) VALUE ZERO.
019800     05      W-DAY-WORK-PRICE-SUM PIC S9(07)V9(02) VALUE ZERO.
019900     05      W-DAY-WORK-HRS       PIC S9(02) VALUE ZERO.
020000     05      W-DAY-AVG-WORK-PRICE PIC S9(05)V9(02) VALUE ZERO.
020100
020200     05      W-MTH-KWH            PIC S9(09)V9(03) VALUE ZERO.
020300     05      W-MTH-MWH            PIC S9(07)V9(03) VALUE ZERO.
020400     05      W-MTH-VALUE-ACC      PIC S9(09)V9(04) VALUE ZERO.
020500     05      W-MTH-VALUE          PIC S9(09)V9(02) VALUE ZERO.
020600     05      W-MTH-WORK-PRICE-SUM PIC S9(09)V9(02) VALUE ZERO.
020700     05      W-MTH-AVG-WORK-PRICE PIC S9(05)V9(02) VALUE ZERO.
020800     05      FILLER              PIC  X(04).
020900
021000*--------------------------------------------------------------------*
021100* Stunden-Raster eines einzelnen Tages - Schnittmenge wird in
021200* C200-DAY-SUMMARY ermittelt. PRC-T-HOUR laeuft 1-24 (Day-Ahead-
021300* Spaltennummer), ENG-T-HOUR laeuft 0-23 (Messzeitstempelstunde
021400* ohne Offset, H0 = 00:xx) - Rasterindex = Stundenlabel + 1, deckt
021500* damit 0-24 in 25 Zellen ab (SSFNEW-257)
021600*--------------------------------------------------------------------*
021700 01          HOUR-GRID.
021800     05      HOUR-CELL OCCURS 25 TIMES.
021900         10  HG-PRICE            PIC S9(05)V9(02) VALUE ZERO.
022000         10  HG-PRICE-HIT        PIC 9            VALUE ZERO.
022100         10  HG-ENERGY           PIC S9(07)V9(03) VALUE ZERO.
022200         10  HG-ENERGY-HIT       PIC 9            VALUE ZERO.
022300     05      FILLER              PIC  X(04).
022400
022500*--------------------------------------------------------------------*
022600* PREISSTAMM- und ERZEUGUNGSSTAMM-Tabellen - vollstaendig im
022700* Hauptspeicher, je Tag per Linearsuche ausgewertet
022800*--------------------------------------------------------------------*
022900 01          PRC-TABLE.
023000     05      PRC-ENTRY OCCURS 9000 TIMES
023100             INDEXED BY PRC-IX.
023200         10  PRC-T-DATE          PIC  9(08).
023300         10  PRC-T-HOUR          PIC  9(02).
023400         10  PRC-T-PRICE         PIC S9(05)V9(02).
023500     05      FILLER              PIC  X(04).
023600
023700 01          ENG-TABLE.
023800     05      ENG-ENTRY OCCURS 9000 TIMES
023900             INDEXED BY ENG-IX.
024000         10  ENG-T-DATE          PIC  9(08).
024100         10  ENG-T-HOUR          PIC  9(02).
024200         10  ENG-T-KWH           PIC  9(07)V9(03).
024300     05      FILLER              PIC  X(04).
024400
024500*--------------------------------------------------------------------*
024600* Druckzeilen ANALYSIS-REPORT - je 132 Byte
024700*--------------------------------------------------------------------*
024800 01          RPT-HEAD1.
024900     05      RH1-TEXT            PIC X(26) VALUE
025000             "MONATSBEWERTUNG - MONAT  ".
025100     05      RH1-YEAR            PIC 9(04).
025200     05      RH1-DASH            PIC X(01) VALUE "-".
025300     05      RH1-MONTH           PIC 9(02).
025400     05      FILLER              PIC X(99).
025500
025600 01          RPT-COL-HDR.
025700     05      RCH-TEXT1           PIC X(32) VALUE
025800             "DATE        TOTAL VALUE EUR   EN".
025900     05      RCH-TEXT2           PIC X(32) VALUE
026000             "ERGY MWH  AVG WH PRICE  WORK HRS".
026100     05      FILLER              PIC X(68).
026200
026300 01          RPT-DAY-LINE.
026400     05      RL-DATE             PIC 9(08).
026500     05      FILLER              PIC X(02) VALUE SPACES.
026600     05      RL-VALUE            PIC -ZZZZZZZ9.99.
026700     05      FILLER              PIC X(02) VALUE SPACES.
026800     05      RL-MWH              PIC -ZZZZZ9.999.
026900     05      FILLER              PIC X(02) VALUE SPACES.
027000     05      RL-AVG-PRICE        PIC -ZZZZ9.99.
027100     05      FILLER              PIC X(02) VALUE SPACES.
027200     05      RL-WORK-HRS         PIC Z9.
027300     05      FILLER              PIC X(82).
027400
027500 01          RPT-TRAILER.
027600     05      RT-TEXT             PIC X(26).
027700     05      RT-VALUE            PIC -ZZZZZZZZ9.999.
027800     05      FILLER              PIC X(92).
027900
028000 01          RPT-NODATA.
028100     05      RN-TEXT             PIC X(24) VALUE
028200             "NO DATA FOR MONTH - TAGE".
028300     05      RN-DAYS             PIC -ZZ9.
028400     05      FILLER              PIC X(104).
028500
028600 LINKAGE SECTION.
028700*-->    Uebergabe aus Hauptprogramm
028800 01     LINK-REC.
028900    05  LINK-HDR.
029000     10 LINK-CMD                 PIC X(03).
029100     10 LINK-RC                  PIC S9(04) COMP.
029200    05  LINK-DATA.
029300     10 LINK-CALLER              PIC X(08).
029400     10 LINK-PARM1               PIC X(36).
029500     10 LINK-PARM1-YM REDEFINES LINK-PARM1.
029600        15 LINK-PARM1-YEAR        PIC 9(04).
029700        15 LINK-PARM1-MONTH       PIC 9(02).
029800        15 FILLER                 PIC X(30).
029900     10 LINK-HEUTE               PIC 9(08).
030000     10 FILLER                   PIC X(04).
030100
030200 PROCEDURE DIVISION USING LINK-REC.
030300
030400******************************************************************
030500* Steuerungs-Section
030600******************************************************************
030700 A100-STEUERUNG SECTION.
030800 A100-00.
030900     IF  SHOW-VERSION
031000         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
031100         EXIT PROGRAM
031200     END-IF
031300
031400     MOVE LINK-PARM1-YEAR  TO W-YEAR
031500     MOVE LINK-PARM1-MONTH TO W-MONTH
031600     MOVE LINK-HEUTE       TO W-TODAY
031700
031800     PERFORM B000-VORLAUF
031900     IF  PRG-ABBRUCH
032000         CONTINUE
032100     ELSE
032200         PERFORM B100-VERARBEITUNG
032300     END-IF
032400     PERFORM B090-ENDE
032500     EXIT PROGRAM
032600     .
032700 A100-99.
032800     EXIT.
032900
033000******************************************************************
033100* Vorlauf - beide Staemme vollstaendig in die Tabellen laden
033200******************************************************************
033300 B000-VORLAUF SECTION.
033400 B000-00.
033500     INITIALIZE SCHALTER
033600                WORK-FELDER
033700
033800     PERFORM S100-LOAD-PRICE-TABLE
033900     PERFORM S200-LOAD-ENERGY-TABLE
034000     PERFORM C050-LAST-DAY
034100
034200     OPEN OUTPUT ANALYSIS-REPORT
034300     PERFORM P110-PRINT-HEAD
034400     .
034500 B000-99.
034600     EXIT.
034700
034800******************************************************************
034900* Nachlauf - Monatssummen drucken, Report schliessen
035000******************************************************************
035100 B090-ENDE SECTION.
035200 B090-00.
035300     IF NOT PRG-ABBRUCH
035400        PERFORM C900-MONTH-SUMMARY
035500        PERFORM P100-PRINT-REPORT
035600     END-IF
035700
035800     CLOSE ANALYSIS-REPORT
035900
036000     IF PRG-ABBRUCH
036100        DISPLAY ">>> ABBRUCH !!! <<<"
036200        MOVE 9999 TO LINK-RC
036300     ELSE
036400        MOVE ZERO TO LINK-RC
036500     END-IF
036600     .
036700 B090-99.
036800     EXIT.
036900
037000******************************************************************
037100* Verarbeitung - jeden Tag des Monats bewerten
037200******************************************************************
037300 B100-VERARBEITUNG SECTION.
037400 B100-00.
037500     PERFORM C100-DAY-PROCESS
037600             VARYING C2-DAY FROM 1 BY 1 UNTIL C2-DAY > C2-LAST-DAY
037700     .
037800 B100-99.
037900     EXIT.
038000
038100******************************************************************
038200* Schaltjahrregel - Feb 29 wenn Jahr durch 4 teilbar, ausser
038300* Jahrhundertjahre (nur dann wenn auch durch 400 teilbar)
038400******************************************************************
038500 C050-LAST-DAY SECTION.
038600 C050-00.
038700     SET NOT-LEAP-YEAR TO TRUE
038800     DIVIDE W-YEAR BY 4   GIVING C4-QUOT REMAINDER C4-REST-4
038900     DIVIDE W-YEAR BY 100 GIVING C4-QUOT REMAINDER C4-REST-100
039000     DIVIDE W-YEAR BY 400 GIVING C4-QUOT REMAINDER C4-REST-400
039100
039200     IF  C4-REST-4 = ZERO
039300         IF  C4-REST-100 NOT = ZERO
039400             OR C4-REST-400 = ZERO
039500            SET IS-LEAP-YEAR TO TRUE
039600         END-IF
039700     END-IF
039800
039900     EVALUATE W-MONTH
040000        WHEN 04 WHEN 06 WHEN 09 WHEN 11
040100             MOVE 30 TO C2-LAST-DAY
040200        WHEN 02
040300             IF IS-LEAP-YEAR
040400                MOVE 29 TO C2-LAST-DAY
040500             ELSE
040600                MOVE 28 TO C2-LAST-DAY
040700             END-IF
040800        WHEN OTHER
040900             MOVE 31 TO C2-LAST-DAY
041000     END-EVALUATE
041100     .
041200 C050-99.
041300     EXIT.
041400
041500******************************************************************
041600* Einen Tag verarbeiten - zukuenftige Tage und Tage ohne Daten
041700* werden uebersprungen
041800******************************************************************
041900 C100-DAY-PROCESS SECTION.
042000 C100-00.
042100     ADD 1 TO C9-DAYS-PROC
042200     COMPUTE W-DAY-DATE = (W-YEAR * 10000) + (W-MONTH * 100) + C2-DAY
042300
042400     IF W-DAY-DATE > W-TODAY
042500        DISPLAY "TAG IN DER ZUKUNFT - UEBERSPRUNGEN: " W-DAY-DATE
042600        EXIT SECTION
042700     END-IF
042800
042900     INITIALIZE HOUR-GRID
043000     PERFORM C110-FILL-PRICE-GRID
043100     PERFORM C120-FILL-ENERGY-GRID
043200
043300     PERFORM C200-DAY-SUMMARY
043400     IF DAY-HAS-MATCH
043500        PERFORM P200-PRINT-DAY-LINE
043600        ADD 1 TO C9-DAYS-DATA
043700     END-IF
043800     .
043900 C100-99.
044000     EXIT.
044100
044200******************************************************************
044300* Preisstamm-Tabelle nach dem Tagesdatum durchsuchen (Linearsuche -
044400* Tabellengroesse ist fuer diesen Zweck ausreichend klein)
044500******************************************************************
044600 C110-FILL-PRICE-GRID SECTION.
044700 C110-00.
044800     PERFORM C115-FILL-PRICE-ROW
044900             VARYING C9-IX FROM 1 BY 1
045000             UNTIL C9-IX > C9-PRC-TAB-COUNT
045100     .
045200 C110-99.
045300     EXIT.
045400
045500******************************************************************
045600* Eine Zeile der Preisstamm-Tabelle pruefen
045700******************************************************************
045800 C115-FILL-PRICE-ROW SECTION.
045900 C115-00.
046000     IF PRC-T-DATE (C9-IX) = W-DAY-DATE
046100        COMPUTE C2-HOUR = PRC-T-HOUR (C9-IX) + 1
046200        MOVE PRC-T-PRICE (C9-IX)    TO HG-PRICE (C2-HOUR)
046300        MOVE 1                      TO HG-PRICE-HIT (C2-HOUR)
046400     END-IF
046500     .
046600 C115-99.
046700     EXIT.
046800
046900******************************************************************
047000* Erzeugungsstamm-Tabelle nach dem Tagesdatum durchsuchen
047100******************************************************************
047200 C120-FILL-ENERGY-GRID SECTION.
047300 C120-00.
047400     PERFORM C125-FILL-ENERGY-ROW
047500             VARYING C9-IX FROM 1 BY 1
047600             UNTIL C9-IX > C9-ENG-TAB-COUNT
047700     .
047800 C120-99.
047900     EXIT.
048000
048100******************************************************************
048200* Eine Zeile der Erzeugungsstamm-Tabelle pruefen
048300******************************************************************
048400 C125-FILL-ENERGY-ROW SECTION.
048500 C125-00.
048600     IF ENG-T-DATE (C9-IX) = W-DAY-DATE
048700        COMPUTE C2-HOUR = ENG-T-HOUR (C9-IX) + 1
048800        MOVE ENG-T-KWH (C9-IX)      TO HG-ENERGY (C2-HOUR)
048900        MOVE 1                      TO HG-ENERGY-HIT (C2-HOUR)
049000     END-IF
049100     .
049200 C125-99.
049300     EXIT.
049400
049500******************************************************************
049600* Tagessumme - nur Stunden in der Schnittmenge beider Staemme
049700******************************************************************
049800 C200-DAY-SUMMARY SECTION.
049900 C200-00.
050000     SET DAY-NO-MATCH TO TRUE
050100     MOVE ZERO TO W-DAY-KWH W-DAY-VALUE-ACC W-DAY-VALUE
050200     MOVE ZERO TO W-DAY-WORK-PRICE-SUM W-DAY-WORK-HRS
050300
050400     PERFORM C210-DAY-SUMMARY-HOUR
050500             VARYING C2-HOUR FROM 1 BY 1 UNTIL C2-HOUR > 25
050600
050700     IF NOT DAY-HAS-MATCH
050800        EXIT SECTION
050900     END-IF
051000
051100     COMPUTE W-DAY-MWH   ROUNDED = W-DAY-KWH / 1000
051200     COMPUTE W-DAY-VALUE ROUNDED = W-DAY-VALUE-ACC
051300
051400     IF W-DAY-WORK-HRS > ZERO
051500        COMPUTE W-DAY-AVG-WORK-PRICE ROUNDED =
051600                W-DAY-WORK-PRICE-SUM / W-DAY-WORK-HRS
051700     ELSE
051800        MOVE ZERO TO W-DAY-AVG-WORK-PRICE
051900     END-IF
052000
052100     ADD W-DAY-VALUE-ACC TO W-MTH-VALUE-ACC
052200     ADD W-DAY-MWH       TO W-MTH-MWH
052300     .
052400 C200-99.
052500     EXIT.
052600
052700******************************************************************
052800* Eine Stunde auf Schnittmenge pruefen und Tagessummen fortschreiben
052900******************************************************************
053000 C210-DAY-SUMMARY-HOUR SECTION.
053100 C210-00.
053200     IF HG-PRICE-HIT (C2-HOUR) NOT = 1
053300           OR HG-ENERGY-HIT (C2-HOUR) NOT = 1
053400        EXIT SECTION
053500     END-IF
053600
053700     SET DAY-HAS-MATCH TO TRUE
053800     ADD HG-ENERGY (C2-HOUR) TO W-DAY-KWH
053900     COMPUTE W-DAY-VALUE-ACC = W-DAY-VALUE-ACC +
054000             ((HG-ENERGY (C2-HOUR) / 1000) * HG-PRICE (C2-HOUR))
054100
054200     IF HG-ENERGY (C2-HOUR) > ZERO
054300        ADD 1                      TO W-DAY-WORK-HRS
054400        ADD HG-PRICE (C2-HOUR)     TO W-DAY-WORK-PRICE-SUM
054500        ADD 1                      TO C9-MTH-WORK-HRS
054600        ADD HG-PRICE (C2-HOUR)     TO W-MTH-WORK-PRICE-SUM
054700     END-IF
054800     .
054900 C210-99.
055000     EXIT.
055100
055200******************************************************************
055300* Monatssumme - Durchschnittspreis ueber ALLE Arbeitsstunden des
055400* Monats, nicht ueber die Tagesmittel
055500******************************************************************
055600 C900-MONTH-SUMMARY SECTION.
055700 C900-00.
055800     COMPUTE W-MTH-VALUE ROUNDED = W-MTH-VALUE-ACC
055900
056000     IF C9-MTH-WORK-HRS > ZERO
056100        COMPUTE W-MTH-AVG-WORK-PRICE ROUNDED =
056200                W-MTH-WORK-PRICE-SUM / C9-MTH-WORK-HRS
056300     ELSE
056400        MOVE ZERO TO W-MTH-AVG-WORK-PRICE
056500     END-IF
056600     .
056700 C900-99.
056800     EXIT.
056900
057000******************************************************************
057100* Kopf- und Spaltenueberschrift schreiben
057200******************************************************************
057300 P110-PRINT-HEAD SECTION.
057400 P110-00.
057500     MOVE W-YEAR                 TO RH1-YEAR
057600     MOVE W-MONTH                TO RH1-MONTH
057700     MOVE RPT-HEAD1                TO RPT-PRINT-LINE
057800     WRITE RPT-PRINT-LINE
057900
058000     MOVE RPT-COL-HDR              TO RPT-PRINT-LINE
058100     WRITE RPT-PRINT-LINE
058200     .
058300 P110-99.
058400     EXIT.
058500
058600******************************************************************
058700* Eine Tageszeile drucken
058800******************************************************************
058900 P200-PRINT-DAY-LINE SECTION.
059000 P200-00.
059100     MOVE W-DAY-DATE              TO RL-DATE
059200     MOVE W-DAY-VALUE             TO RL-VALUE
059300     MOVE W-DAY-MWH               TO RL-MWH
059400     MOVE W-DAY-AVG-WORK-PRICE    TO RL-AVG-PRICE
059500     MOVE W-DAY-WORK-HRS          TO RL-WORK-HRS
059600
059700     MOVE RPT-DAY-LINE             TO RPT-PRINT-LINE
059800     WRITE RPT-PRINT-LINE
059900     .
060000 P200-99.
060100     EXIT.
060200
060300******************************************************************
060400* Monatsfuss schreiben - oder Fehlanzeige wenn kein Tag Daten hatte
060500******************************************************************
060600 P100-PRINT-REPORT SECTION.
060700 P100-00.
060800     IF C9-DAYS-DATA = ZERO
060900        MOVE C9-DAYS-PROC           TO RN-DAYS
061000        MOVE RPT-NODATA              TO RPT-PRINT-LINE
061100        WRITE RPT-PRINT-LINE
061200        EXIT SECTION
061300     END-IF
061400
061500     MOVE "TOTAL VALUE         " TO RT-TEXT
061600     MOVE W-MTH-VALUE             TO RT-VALUE
061700     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
061800     WRITE RPT-PRINT-LINE
061900
062000     MOVE "TOTAL MWH           " TO RT-TEXT
062100     MOVE W-MTH-MWH               TO RT-VALUE
062200     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
062300     WRITE RPT-PRINT-LINE
062400
062500     MOVE "DAYS WITH DATA      " TO RT-TEXT
062600     MOVE C9-DAYS-DATA            TO RT-VALUE
062700     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
062800     WRITE RPT-PRINT-LINE
062900
063000     MOVE "AVG WORKING-HR PRICE" TO RT-TEXT
063100     MOVE W-MTH-AVG-WORK-PRICE    TO RT-VALUE
063200     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
063300     WRITE RPT-PRINT-LINE
063400
063500     MOVE "TOTAL WORKING HOURS " TO RT-TEXT
063600     MOVE C9-MTH-WORK-HRS         TO RT-VALUE
063700     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
063800     WRITE RPT-PRINT-LINE
063900     .
064000 P100-99.
064100     EXIT.
064200
064300******************************************************************
064400* Preisstamm vollstaendig in die Tabelle einlesen
064500******************************************************************
064600 S100-LOAD-PRICE-TABLE SECTION.
064700 S100-00.
064800     OPEN INPUT PRICE-MASTER
064900     IF NOT PMS-OK
065000        EXIT SECTION
065100     END-IF
065200
065300     PERFORM S110-READ-PRICE
065400     PERFORM S120-STORE-PRICE-ROW UNTIL PMS-EOF
065500     CLOSE PRICE-MASTER
065600     .
065700 S100-99.
065800     EXIT.
065900
066000******************************************************************
066100* Einen Preisstamm-Satz lesen
066200******************************************************************
066300 S110-READ-PRICE SECTION.
066400 S110-00.
066500     READ PRICE-MASTER
066600        AT END
066700           SET PMS-EOF TO TRUE
066800     END-READ
066900     .
067000 S110-99.
067100     EXIT.
067200
067300******************************************************************
067400* Gelesenen Preisstamm-Satz in die Tabelle einhaengen und naechsten
067500* Satz lesen
067600******************************************************************
067700 S120-STORE-PRICE-ROW SECTION.
067800 S120-00.
067900     ADD 1                              TO C9-PRC-TAB-COUNT
068000     SET PRC-IX                         TO C9-PRC-TAB-COUNT
068100     MOVE PRC-DATE                      TO PRC-T-DATE (PRC-IX)
068200     MOVE PRC-HOUR                      TO PRC-T-HOUR (PRC-IX)
068300     MOVE PRC-PRICE                     TO PRC-T-PRICE (PRC-IX)
068400     PERFORM S110-READ-PRICE
068500     .
068600 S120-99.
068700     EXIT.
068800
068900******************************************************************
069000* Erzeugungsstamm vollstaendig in die Tabelle einlesen
069100******************************************************************
069200 S200-LOAD-ENERGY-TABLE SECTION.
069300 S200-00.
069400     OPEN INPUT ENERGY-MASTER
069500     IF NOT EMS-OK
069600        EXIT SECTION
069700     END-IF
069800
069900     PERFORM S210-READ-ENERGY
070000     PERFORM S220-STORE-ENERGY-ROW UNTIL EMS-EOF
070100     CLOSE ENERGY-MASTER
070200     .
070300 S200-99.
070400     EXIT.
070500
070600******************************************************************
070700* Einen Erzeugungsstamm-Satz lesen
070800******************************************************************
070900 S210-READ-ENERGY SECTION.
071000 S210-00.
071100     READ ENERGY-MASTER
071200        AT END
071300           SET EMS-EOF TO TRUE
071400     END-READ
071500     .
071600 S210-99.
071700     EXIT.
071800
071900******************************************************************
072000* Gelesenen Erzeugungsstamm-Satz in die Tabelle einhaengen und
072100* naechsten Satz lesen
072200******************************************************************
072300 S220-STORE-ENERGY-ROW SECTION.
072400 S220-00.
072500     ADD 1                              TO C9-ENG-TAB-COUNT
072600     SET ENG-IX                         TO C9-ENG-TAB-COUNT
072700     MOVE ENG-DATE                      TO ENG-T-DATE (ENG-IX)
072800     MOVE ENG-HOUR                      TO ENG-T-HOUR (ENG-IX)
072900     MOVE ENG-KWH                       TO ENG-T-KWH (ENG-IX)
073000     PERFORM S210-READ-ENERGY
073100     .
073200 S220-99.
073300     EXIT.
073400
073500******************************************************************
073600* Programm-Fehlerbehandlung
073700******************************************************************
073800 Z002-PROGERR SECTION.
073900 Z002-00.
074000     MOVE 1       TO ERR-STAT OF GEN-ERROR
074100     MOVE ZERO    TO MDNR     OF GEN-ERROR
074200     MOVE ZERO    TO TSNR     OF GEN-ERROR
074300     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
074400     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
074500     PERFORM Z999-ERRLOG
074600     .
074700 Z002-99.
074800     EXIT.
074900
075000******************************************************************
075100* Fehler in Tabelle ERRLOG schreiben
075200******************************************************************
075300 Z999-ERRLOG SECTION.
075400 Z999-00.
075500     CALL "WSYS022" USING GEN-ERROR
075600     INITIALIZE GEN-ERROR
075700     .
075800 Z999-99.
075900     EXIT.
076000
076100******************************************************************
076200* ENDE SOURCE-PROGRAMM
076300******************************************************************
