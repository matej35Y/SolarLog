000100*
000200*--------------------------------------------------------------------*
000300* Copybook      :: GENERRE
000400* Kurzbeschreibung :: Fehlerprotokoll-Satz fuer CALL "WSYS022" - wird
000500*                     von allen SLRBAT-Programmen vor dem Aufruf des
000600*                     zentralen Fehlerloggers gefuellt
000700* Letzte Aenderung :: 2011       --  Uebernahme aus dem SSF-Rahmenwerk
000800*                     2019-02-11 kl  SSFNEW-118 fuer SLRBAT angepasst
000900*--------------------------------------------------------------------*
001000 01          GEN-ERROR.
001100     05      ERR-STAT            PIC  9(01)          VALUE ZERO.
001200          88 ERR-OK                                  VALUE ZERO.
001300          88 ERR-NOK                                 VALUE 1.
001400     05      MDNR                PIC  9(05)          VALUE ZERO.
001500     05      TSNR                PIC  9(05)          VALUE ZERO.
001600     05      MODUL-NAME           PIC  X(08)          VALUE SPACES.
001700     05      ERROR-KZ            PIC  X(02)          VALUE SPACES.
001800     05      FILLER              PIC  X(10)          VALUE SPACES.
