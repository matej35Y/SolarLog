000100*
000200*--------------------------------------------------------------------*
000300* Copybook      :: PRCRECE
000400* Kurzbeschreibung :: Satzbild PREISSTAMM (PRICE-MASTER) - ein Satz
000500*                     je Datum und Stunde des Day-Ahead-Marktes
000600* Letzte Aenderung :: 2019-02-11 kl  SSFNEW-118 Neuanlage
000700*                     2021-06-03 hm  SSFNEW-205 FILLER auf 20 erweitert
000800*--------------------------------------------------------------------*
000900 01          PRC-RECORD.
001000     05      PRC-DATE            PIC  9(08).
001100     05      PRC-DATE-TEILE REDEFINES PRC-DATE.
001200         10  PRC-DATE-JAHR       PIC  9(04).
001300         10  PRC-DATE-MONAT      PIC  9(02).
001400         10  PRC-DATE-TAG        PIC  9(02).
001500     05      PRC-HOUR            PIC  9(02).
001600     05      PRC-PRICE           PIC S9(05)V9(02).
001700     05      FILLER              PIC  X(07).
