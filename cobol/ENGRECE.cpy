000100*
000200*--------------------------------------------------------------------*
000300* Copybook      :: ENGRECE
000400* Kurzbeschreibung :: Satzbild ERZEUGUNGSSTAMM (ENERGY-MASTER) - ein
000500*                     Satz je Datum und Stunde mit erzeugter Energie
000600* Letzte Aenderung :: 2019-02-11 kl  SSFNEW-118 Neuanlage
000700*                     2021-06-03 hm  SSFNEW-205 FILLER auf 20 erweitert
000800*--------------------------------------------------------------------*
000900 01          ENG-RECORD.
001000     05      ENG-DATE            PIC  9(08).
001100     05      ENG-DATE-TEILE REDEFINES ENG-DATE.
001200         10  ENG-DATE-JAHR       PIC  9(04).
001300         10  ENG-DATE-MONAT      PIC  9(02).
001400         10  ENG-DATE-TAG        PIC  9(02).
001500     05      ENG-HOUR            PIC  9(02).
001600     05      ENG-KWH             PIC  9(07)V9(03).
001700     05      FILLER              PIC  X(06).
