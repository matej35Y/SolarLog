000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =WSYS022
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID. DLYANL0M.
001400 AUTHOR.     K. LANGER.
001500 INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM OST.
001600 DATE-WRITTEN. 1987-05-18.
001700 DATE-COMPILED.
001800 SECURITY.   NUR FUER INTERNEN GEBRAUCH - ABT. ENERGIEWIRTSCHAFT.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2024-08-06
002200* Letzte Version   :: A.03.04
002300* Kurzbeschreibung :: DAILY-ANALYSIS - bewertet die Erzeugung eines
002400*                     Tages mit den Day-Ahead-Preisen derselben
002500*                     Stunde und schreibt den Tagesbericht auf das
002600*                     Listenfile ANALYSIS-REPORT.
002700*                     Urspruenglich 1987 als TAGESABRECHNUNG fuer
002800*                     den Stromverbrauch geschrieben, 2019 im Zuge
002900*                     SSFNEW-118 auf Solar-Einspeisung umgestellt.
003000*
003100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*A.00.00|1987-05-18| hlr | Neuerstellung - TAGESABRECHNUNG
003700*A.00.01|1989-10-03| hlr | Pruefung Tagesdatum gegen Steuerkarte
003800*                         | ergaenzt
003900*A.01.00|1993-09-14| wg  | Umbenannt DLYANL0M (siehe SLRBAT0O Log
004000*                         | A.01.03)
004100*A.01.01|1996-07-22| wg  | Durchschnittspreisberechnung korrigiert
004200*                         | bei Tagen ohne Verbrauch
004300*A.02.00|1998-09-02| km  | Jahrhundertumstellung - Datumsfelder
004400*                         | auf 4-stelliges Jahr umgestellt (Y2K)
004500*A.02.01|1999-01-11| km  | Pruefung Schaltjahrregel nachgezogen
004600*A.02.02|2001-11-29| rs  | Fehlerprotokoll ueber WSYS022
004700*                         | zentralisiert
004800*A.03.00|2019-02-11| kl  | SSFNEW-118 - Umstellung auf Solar-
004900*                         | Einspeisung - TAGESABRECHNUNG bewertet
005000*                         | jetzt Einspeisung gegen Day-Ahead-Preise
005100*                         | statt Verbrauch gegen Tarif
005200*A.03.01|2020-04-02| hm  | Gewichteter und arithmetischer Durch-
005300*                         | schnittspreis in den Fuss aufgenommen
005400*A.03.02|2021-09-13| jb  | Stunde nur aufnehmen wenn Energie > 0
005500*                         | oder Preis > 0 - SSFNEW-198
005600*A.03.03|2024-02-10| hm  | Rundungsfehler im Tagesfuss behoben -
005700*                         | Summe jetzt aus unrundierten Stunden-
005800*                         | werten gebildet, Rundung erst bei der
005900*                         | Ausgabe - SSFNEW-252
006000*A.03.04|2024-08-06| dk  | Rasterzelle H0 fehlte - ENG-HOUR laeuft
006100*                         | 0-23 ohne Offset, Raster war nur fuer
006200*                         | 1-24 ausgelegt. Raster auf 25 Zellen
006300*                         | erweitert (Index = Stundenlabel + 1),
006400*                         | C2-HOUR-LABEL fuer die Fussausgabe neu
006500*                         | eingefuehrt - SSFNEW-256
006600*----------------------------------------------------------------*
006700*
006800* Programmbeschreibung
006900* --------------------
007000*
007100* Aus PREISSTAMM und ERZEUGUNGSSTAMM werden alle Saetze des uebr-
007200* gebenen Datums gelesen und je Stunde (1-24, Vereinigungsmenge der
007300* in beiden Staemmen vorhandenen Stunden) zu einem Bewertungsbetrag
007400* verrechnet.  Fehlt eine der beiden Staemme fuer das Datum voll-
007500* staendig, wird das Programm mit Fehlermeldung abgebrochen.
007600*
007700******************************************************************
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     SWITCH-15 IS ANZEIGE-VERSION
008300         ON STATUS IS SHOW-VERSION.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT PRICE-MASTER   ASSIGN TO "PRICEMS"
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-PRICE-MASTER.
009000     SELECT ENERGY-MASTER  ASSIGN TO "ENERGYMS"
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS FS-ENERGY-MASTER.
009300     SELECT ANALYSIS-REPORT ASSIGN TO "ANALYSRP"
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS FS-ANALYSIS-REPORT.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  PRICE-MASTER.
010000     COPY PRCRECE OF "=SLRLIBTM".
010100
010200 FD  ENERGY-MASTER.
010300     COPY ENGRECE OF "=SLRLIBTM".
010400
010500 FD  ANALYSIS-REPORT.
010600 01          RPT-PRINT-LINE      PIC  X(132).
010700
010800 WORKING-STORAGE SECTION.
010900*--------------------------------------------------------------------*
011000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011100*--------------------------------------------------------------------*
011200 01          COMP-FELDER.
011300*    C2-HOUR ist der Rasterindex 1-25 (= Stundenlabel 0-24 + 1),
011400*    C2-HOUR-LABEL ist das tatsaechliche Stundenlabel 0-24 (H0..H24)
011500     05      C2-HOUR             PIC S9(02) COMP.
011600     05      C2-HOUR-LABEL       PIC S9(02) COMP.
011700
011800     05      C9-PRC-COUNT        PIC S9(09) COMP VALUE ZERO.
011900     05      C9-ENG-COUNT        PIC S9(09) COMP VALUE ZERO.
012000     05      C9-INCLUDED         PIC S9(09) COMP VALUE ZERO.
012100     05      FILLER              PIC  X(04).
012200
012300*--------------------------------------------------------------------*
012400* Display-Felder: Praefix D
012500*--------------------------------------------------------------------*
012600 01          DISPLAY-FELDER.
012700     05      D-NUM9              PIC -9(09).
012800     05      D-HOUR-NUM          PIC  9(02).
012900     05      FILLER              PIC  X(04).
013000
013100*--------------------------------------------------------------------*
013200* Fehlerprotokoll-Satz fuer den zentralen Fehlerlogger
013300*--------------------------------------------------------------------*
013400     COPY GENERRE OF "=SLRLIBTM".
013500
013600*--------------------------------------------------------------------*
013700* Felder mit konstantem Inhalt: Praefix K
013800*--------------------------------------------------------------------*
013900 01          KONSTANTE-FELDER.
014000     05      K-MODUL             PIC X(08)          VALUE "DLYANL0M".
014100     05      FILLER              PIC  X(04).
014200
014300*----------------------------------------------------------------*
014400* Conditional-Felder
014500*----------------------------------------------------------------*
014600 01          SCHALTER.
014700     05      FS-PRICE-MASTER     PIC X(02) VALUE ZEROES.
014800          88 PMS-OK                          VALUE "00".
014900          88 PMS-EOF                         VALUE "10".
015000     05      REC-STAT-PMS REDEFINES FS-PRICE-MASTER.
015100        10   FS-PMS-STATUS1      PIC X.
015200        10                       PIC X.
015300
015400     05      FS-ENERGY-MASTER    PIC X(02) VALUE ZEROES.
015500          88 EMS-OK                          VALUE "00".
015600          88 EMS-EOF                         VALUE "10".
015700     05      REC-STAT-EMS REDEFINES FS-ENERGY-MASTER.
015800        10   FS-EMS-STATUS1      PIC X.
015900        10                       PIC X.
016000
016100     05      FS-ANALYSIS-REPORT  PIC X(02) VALUE ZEROES.
016200          88 RPT-OK                          VALUE "00".
016300
016400     05      PRG-STATUS          PIC 9.
016500          88 PRG-OK                          VALUE ZERO.
016600          88 PRG-ABBRUCH                     VALUE 2.
016700
016800     05      HOUR-INCL-FLAG      PIC 9       VALUE ZERO.
016900          88 HOUR-INCLUDED                   VALUE 1.
017000          88 HOUR-EXCLUDED                   VALUE ZERO.
017100     05      FILLER              PIC X(03).
017200
017300*--------------------------------------------------------------------*
017400* weitere Arbeitsfelder
017500*--------------------------------------------------------------------*
017600 01          WORK-FELDER.
017700     05      W-TARGET-DATE       PIC  9(08).
017800     05      W-ENG-MWH           PIC S9(07)V9(04).
017900     05      W-HOUR-VALUE-ACC    PIC S9(07)V9(04).
018000     05      W-HOUR-VALUE        PIC S9(07)V9(02).
018100     05      W-TOT-KWH           PIC S9(09)V9(03) VALUE ZERO.
018200     05      W-TOT-MWH           PIC S9(07)V9(03) VALUE ZERO.
018300     05      W-TOT-VALUE-ACC     PIC S9(09)V9(04) VALUE ZERO.
018400     05      W-TOT-VALUE         PIC S9(09)V9(02) VALUE ZERO.
018500     05      W-TOT-PRICE         PIC S9(07)V9(02) VALUE ZERO.
018600     05      W-AVG-WEIGHTED      PIC S9(05)V9(02) VALUE ZERO.
018700     05      W-AVG-ARITH         PIC S9(05)V9(02) VALUE ZERO.
018800     05      FILLER              PIC  X(04).
018900
019000*--------------------------------------------------------------------*
019100* Stunden-Raster H0-H24 - je eine Zeile Preis und Energie.
019200* PRC-HOUR laeuft 1-24 (Day-Ahead-Spaltennummer), ENG-HOUR laeuft
019300* 0-23 (Messzeitstempelstunde ohne Offset, H0 = 00:xx) - Rasterindex
019400* = Stundenlabel + 1, deckt damit 0-24 in 25 Zellen ab (SSFNEW-256)
019500*--------------------------------------------------------------------*
019600 01          HOUR-GRID.
019700     05      HOUR-CELL OCCURS 25 TIMES.
019800         10  HG-PRICE            PIC S9(05)V9(02) VALUE ZERO.
019900         10  HG-PRICE-HIT        PIC 9            VALUE ZERO.
020000         10  HG-ENERGY           PIC S9(07)V9(03) VALUE ZERO.
020100         10  HG-ENERGY-HIT       PIC 9            VALUE ZERO.
020200     05      FILLER              PIC  X(04).
020300
020400*--------------------------------------------------------------------*
020500* Druckzeilen ANALYSIS-REPORT - je 132 Byte
020600*--------------------------------------------------------------------*
020700 01          RPT-HEAD1.
020800     05      RH1-TEXT            PIC X(30) VALUE
020900             "TAGESBEWERTUNG - DATUM ".
021000     05      RH1-DATE            PIC X(10).
021100     05      FILLER              PIC X(92).
021200
021300 01          RPT-COL-HDR.
021400     05      RCH-TEXT            PIC X(40) VALUE
021500             "HOUR   ENERGY KWH  PRICE EUR/MWH    VALUE EUR".
021600     05      FILLER              PIC X(92).
021700
021800 01          RPT-DETAIL.
021900     05      RD-HOUR             PIC X(04).
022000     05      FILLER              PIC X(03) VALUE SPACES.
022100     05      RD-ENERGY           PIC ZZZZZZ9.999.
022200     05      FILLER              PIC X(03) VALUE SPACES.
022300     05      RD-PRICE            PIC -ZZZZ9.99.
022400     05      FILLER              PIC X(03) VALUE SPACES.
022500     05      RD-VALUE            PIC -ZZZZZZ9.99.
022600     05      FILLER              PIC X(88).
022700
022800 01          RPT-TRAILER.
022900     05      RT-TEXT             PIC X(26).
023000     05      RT-VALUE            PIC -ZZZZZZZZ9.999.
023100     05      FILLER              PIC X(92).
023200
023300 01          RPT-NODATA.
023400     05      RN-TEXT             PIC X(40) VALUE
023500             "KEINE GUELTIGEN STUNDEN FUER DAS DATUM".
023600     05      FILLER              PIC X(92).
023700
023800 LINKAGE SECTION.
023900*-->    Uebergabe aus Hauptprogramm
024000 01     LINK-REC.
024100    05  LINK-HDR.
024200     10 LINK-CMD                 PIC X(03).
024300     10 LINK-RC                  PIC S9(04) COMP.
024400    05  LINK-DATA.
024500     10 LINK-CALLER              PIC X(08).
024600     10 LINK-PARM1               PIC X(36).
024700     10 LINK-PARM1-DATE REDEFINES LINK-PARM1
024800                                 PIC 9(08).
024900     10 LINK-HEUTE                PIC 9(08).
025000     10 FILLER                    PIC X(04).
025100
025200 PROCEDURE DIVISION USING LINK-REC.
025300
025400******************************************************************
025500* Steuerungs-Section
025600******************************************************************
025700 A100-STEUERUNG SECTION.
025800 A100-00.
025900     IF  SHOW-VERSION
026000         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
026100         EXIT PROGRAM
026200     END-IF
026300
026400     MOVE LINK-PARM1-DATE TO W-TARGET-DATE
026500
026600     PERFORM B000-VORLAUF
026700     IF  PRG-ABBRUCH
026800         CONTINUE
026900     ELSE
027000         PERFORM B100-VERARBEITUNG
027100     END-IF
027200     PERFORM B090-ENDE
027300     EXIT PROGRAM
027400     .
027500 A100-99.
027600     EXIT.
027700
027800******************************************************************
027900* Vorlauf - beide Staemme fuer das Zieldatum in das Raster laden
028000******************************************************************
028100 B000-VORLAUF SECTION.
028200 B000-00.
028300     INITIALIZE SCHALTER
028400                HOUR-GRID
028500
028600     PERFORM S100-LOAD-PRICE
028700     PERFORM S200-LOAD-ENERGY
028800     OPEN OUTPUT ANALYSIS-REPORT
028900
029000     EVALUATE TRUE
029100        WHEN C9-ENG-COUNT = ZERO
029200             DISPLAY ">>> ERZEUGUNGSDATEN NICHT VERFUEGBAR <<<"
029300             SET PRG-ABBRUCH TO TRUE
029400        WHEN C9-PRC-COUNT = ZERO
029500             DISPLAY ">>> PREISDATEN NICHT VERFUEGBAR <<<"
029600             SET PRG-ABBRUCH TO TRUE
029700        WHEN OTHER
029800             CONTINUE
029900     END-EVALUATE
030000     .
030100 B000-99.
030200     EXIT.
030300
030400******************************************************************
030500* Nachlauf - Report schliessen, Rueckgabecode setzen
030600******************************************************************
030700 B090-ENDE SECTION.
030800 B090-00.
030900     CLOSE ANALYSIS-REPORT
031000
031100     IF PRG-ABBRUCH
031200        DISPLAY ">>> ABBRUCH !!! <<<"
031300        MOVE 9999 TO LINK-RC
031400     ELSE
031500        MOVE ZERO TO LINK-RC
031600     END-IF
031700     .
031800 B090-99.
031900     EXIT.
032000
032100******************************************************************
032200* Verarbeitung - Stunden bewerten und Bericht schreiben
032300******************************************************************
032400 B100-VERARBEITUNG SECTION.
032500 B100-00.
032600     PERFORM P110-PRINT-HEAD
032700
032800     PERFORM C100-CALC-HOUR
032900             VARYING C2-HOUR FROM 1 BY 1 UNTIL C2-HOUR > 25
033000
033100     PERFORM C200-CALC-SUMMARY
033200     PERFORM P100-PRINT-REPORT
033300     .
033400 B100-99.
033500     EXIT.
033600
033700******************************************************************
033800* Eine Stunde bewerten - Einschluss nur wenn Energie > 0 oder
033900* Preis > 0 (Vereinigungsmenge, fehlende Seite = 0)
034000******************************************************************
034100 C100-CALC-HOUR SECTION.
034200 C100-00.
034300     SET HOUR-EXCLUDED TO TRUE
034400
034500     IF HG-ENERGY (C2-HOUR) > ZERO
034600           OR HG-PRICE (C2-HOUR) > ZERO
034700        SET HOUR-INCLUDED TO TRUE
034800        ADD 1 TO C9-INCLUDED
034900
035000        COMPUTE W-ENG-MWH =
035100                HG-ENERGY (C2-HOUR) / 1000
035200        COMPUTE W-HOUR-VALUE-ACC =
035300                W-ENG-MWH * HG-PRICE (C2-HOUR)
035400        COMPUTE W-HOUR-VALUE ROUNDED =
035500                W-HOUR-VALUE-ACC
035600
035700        ADD HG-ENERGY (C2-HOUR)   TO W-TOT-KWH
035800        ADD W-HOUR-VALUE-ACC      TO W-TOT-VALUE-ACC
035900        ADD HG-PRICE (C2-HOUR)    TO W-TOT-PRICE
036000
036100        PERFORM P200-PRINT-DETAIL
036200     END-IF
036300     .
036400 C100-99.
036500     EXIT.
036600
036700******************************************************************
036800* Tagessummen bilden - gewichteter und arithmetischer Durchschnitt
036900******************************************************************
037000 C200-CALC-SUMMARY SECTION.
037100 C200-00.
037200     COMPUTE W-TOT-MWH ROUNDED = W-TOT-KWH / 1000
037300     COMPUTE W-TOT-VALUE ROUNDED = W-TOT-VALUE-ACC
037400
037500     IF W-TOT-MWH > ZERO
037600        COMPUTE W-AVG-WEIGHTED ROUNDED = W-TOT-VALUE / W-TOT-MWH
037700     ELSE
037800        MOVE ZERO TO W-AVG-WEIGHTED
037900     END-IF
038000
038100     IF C9-INCLUDED > ZERO
038200        COMPUTE W-AVG-ARITH ROUNDED = W-TOT-PRICE / C9-INCLUDED
038300     ELSE
038400        MOVE ZERO TO W-AVG-ARITH
038500     END-IF
038600     .
038700 C200-99.
038800     EXIT.
038900
039000******************************************************************
039100* Gesamten Tagesbericht ausgeben - Kopf, Details bereits gedruckt,
039200* dann Fusszeilen
039300******************************************************************
039400 P100-PRINT-REPORT SECTION.
039500 P100-00.
039600**  --> Kopf wurde vor den Detailzeilen bereits geschrieben, siehe
039700**  --> B000-VORLAUF / P110-PRINT-HEAD
039800     IF C9-INCLUDED = ZERO
039900        MOVE RPT-NODATA        TO RPT-PRINT-LINE
040000        WRITE RPT-PRINT-LINE
040100        EXIT SECTION
040200     END-IF
040300
040400     MOVE "TOTAL ENERGY KWH    " TO RT-TEXT
040500     MOVE W-TOT-KWH               TO RT-VALUE
040600     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
040700     WRITE RPT-PRINT-LINE
040800
040900     MOVE "TOTAL ENERGY MWH    " TO RT-TEXT
041000     MOVE W-TOT-MWH               TO RT-VALUE
041100     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
041200     WRITE RPT-PRINT-LINE
041300
041400     MOVE "TOTAL VALUE EUR     " TO RT-TEXT
041500     MOVE W-TOT-VALUE             TO RT-VALUE
041600     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
041700     WRITE RPT-PRINT-LINE
041800
041900     MOVE "AVG PRICE WEIGHTED  " TO RT-TEXT
042000     MOVE W-AVG-WEIGHTED          TO RT-VALUE
042100     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
042200     WRITE RPT-PRINT-LINE
042300
042400     MOVE "AVG PRICE ARITHMETIC" TO RT-TEXT
042500     MOVE W-AVG-ARITH             TO RT-VALUE
042600     MOVE RPT-TRAILER             TO RPT-PRINT-LINE
042700     WRITE RPT-PRINT-LINE
042800     .
042900 P100-99.
043000     EXIT.
043100
043200******************************************************************
043300* Kopf- und Spaltenueberschrift schreiben
043400******************************************************************
043500 P110-PRINT-HEAD SECTION.
043600 P110-00.
043700     MOVE W-TARGET-DATE          TO RH1-DATE
043800     MOVE RPT-HEAD1               TO RPT-PRINT-LINE
043900     WRITE RPT-PRINT-LINE
044000
044100     MOVE RPT-COL-HDR             TO RPT-PRINT-LINE
044200     WRITE RPT-PRINT-LINE
044300     .
044400 P110-99.
044500     EXIT.
044600
044700******************************************************************
044800* Eine Detailzeile der bewerteten Stunde schreiben (H0 .. H24) -
044900* Stundenlabel = Rasterindex C2-HOUR minus 1 (SSFNEW-256)
045000******************************************************************
045100 P200-PRINT-DETAIL SECTION.
045200 P200-00.
045300     COMPUTE C2-HOUR-LABEL = C2-HOUR - 1
045400     MOVE C2-HOUR-LABEL          TO D-HOUR-NUM
045500     MOVE SPACES                 TO RD-HOUR
045600     MOVE "H"                    TO RD-HOUR (1:1)
045700     IF C2-HOUR-LABEL < 10
045800        MOVE D-HOUR-NUM (2:1)    TO RD-HOUR (2:1)
045900     ELSE
046000        MOVE D-HOUR-NUM          TO RD-HOUR (2:2)
046100     END-IF
046200
046300     MOVE HG-ENERGY (C2-HOUR)    TO RD-ENERGY
046400     MOVE HG-PRICE (C2-HOUR)     TO RD-PRICE
046500     MOVE W-HOUR-VALUE           TO RD-VALUE
046600
046700     MOVE RPT-DETAIL              TO RPT-PRINT-LINE
046800     WRITE RPT-PRINT-LINE
046900     .
047000 P200-99.
047100     EXIT.
047200
047300******************************************************************
047400* Preisstamm fuer das Zieldatum ins Raster laden
047500******************************************************************
047600 S100-LOAD-PRICE SECTION.
047700 S100-00.
047800     OPEN INPUT PRICE-MASTER
047900     IF NOT PMS-OK
048000        EXIT SECTION
048100     END-IF
048200
048300     PERFORM S110-READ-PRICE
048400     PERFORM S120-STORE-PRICE-ROW UNTIL PMS-EOF
048500     CLOSE PRICE-MASTER
048600     .
048700 S100-99.
048800     EXIT.
048900
049000******************************************************************
049100* Einen gelesenen Preisstamm-Satz ins Raster uebernehmen, falls
049200* er zum Zieldatum gehoert
049300******************************************************************
049400 S120-STORE-PRICE-ROW SECTION.
049500 S120-00.
049600     IF PRC-DATE = W-TARGET-DATE
049700        COMPUTE C2-HOUR = PRC-HOUR + 1
049800        MOVE PRC-PRICE TO HG-PRICE (C2-HOUR)
049900        MOVE 1         TO HG-PRICE-HIT (C2-HOUR)
050000        ADD 1           TO C9-PRC-COUNT
050100     END-IF
050200     PERFORM S110-READ-PRICE
050300     .
050400 S120-99.
050500     EXIT.
050600
050700******************************************************************
050800* Einen Preisstamm-Satz lesen
050900******************************************************************
051000 S110-READ-PRICE SECTION.
051100 S110-00.
051200     READ PRICE-MASTER
051300        AT END
051400           SET PMS-EOF TO TRUE
051500     END-READ
051600     .
051700 S110-99.
051800     EXIT.
051900
052000******************************************************************
052100* Erzeugungsstamm fuer das Zieldatum ins Raster laden
052200******************************************************************
052300 S200-LOAD-ENERGY SECTION.
052400 S200-00.
052500     OPEN INPUT ENERGY-MASTER
052600     IF NOT EMS-OK
052700        EXIT SECTION
052800     END-IF
052900
053000     PERFORM S210-READ-ENERGY
053100     PERFORM S220-STORE-ENERGY-ROW UNTIL EMS-EOF
053200     CLOSE ENERGY-MASTER
053300     .
053400 S200-99.
053500     EXIT.
053600
053700******************************************************************
053800* Einen gelesenen Erzeugungsstamm-Satz ins Raster uebernehmen,
053900* falls er zum Zieldatum gehoert
054000******************************************************************
054100 S220-STORE-ENERGY-ROW SECTION.
054200 S220-00.
054300     IF ENG-DATE = W-TARGET-DATE
054400        COMPUTE C2-HOUR = ENG-HOUR + 1
054500        MOVE ENG-KWH   TO HG-ENERGY (C2-HOUR)
054600        MOVE 1         TO HG-ENERGY-HIT (C2-HOUR)
054700        ADD 1           TO C9-ENG-COUNT
054800     END-IF
054900     PERFORM S210-READ-ENERGY
055000     .
055100 S220-99.
055200     EXIT.
055300
055400******************************************************************
055500* Einen Erzeugungsstamm-Satz lesen
055600******************************************************************
055700 S210-READ-ENERGY SECTION.
055800 S210-00.
055900     READ ENERGY-MASTER
056000        AT END
056100           SET EMS-EOF TO TRUE
056200     END-READ
056300     .
056400 S210-99.
056500     EXIT.
056600
056700******************************************************************
056800* Programm-Fehlerbehandlung
056900******************************************************************
057000 Z002-PROGERR SECTION.
057100 Z002-00.
057200     MOVE 1       TO ERR-STAT OF GEN-ERROR
057300     MOVE ZERO    TO MDNR     OF GEN-ERROR
057400     MOVE ZERO    TO TSNR     OF GEN-ERROR
057500     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
057600     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
057700     PERFORM Z999-ERRLOG
057800     .
057900 Z002-99.
058000     EXIT.
058100
058200******************************************************************
058300* Fehler in Tabelle ERRLOG schreiben
058400******************************************************************
058500 Z999-ERRLOG SECTION.
058600 Z999-00.
058700     CALL "WSYS022" USING GEN-ERROR
058800     INITIALIZE GEN-ERROR
058900     .
059000 Z999-99.
059100     EXIT.
059200
059300******************************************************************
059400* ENDE SOURCE-PROGRAMM
059500******************************************************************
