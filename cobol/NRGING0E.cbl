000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =WSYS022
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID. NRGING0M.
001400 AUTHOR.     K. LANGER.
001500 INSTALLATION. ABT. ENERGIEWIRTSCHAFT - RECHENZENTRUM OST.
001600 DATE-WRITTEN. 1990-03-01.
001700 DATE-COMPILED.
001800 SECURITY.   NUR FUER INTERNEN GEBRAUCH - ABT. ENERGIEWIRTSCHAFT.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2024-01-15
002200* Letzte Version   :: A.03.01
002300* Kurzbeschreibung :: ENERGY-INGEST - verdichtet die Intervall-
002400*                     Zaehlerstanddatei (kumulierte Wh) eines
002500*                     Tages zu Stundenwerten (kWh) und pflegt den
002600*                     ERZEUGUNGSSTAMM fort. Vorhandene Saetze
002700*                     WERDEN beim Mergen ueberschrieben.
002800*                     Urspruenglich 1990 als STROMZAEHLER-
002900*                     VERDICHTUNG geschrieben, 2019 im Zuge
003000*                     SSFNEW-118 auf Solar-Einspeisung umgestellt.
003100*
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*A.00.00|1990-03-01| hlr | Neuerstellung - STROMZAEHLER-
003800*                         | VERDICHTUNG (Intervall-Zaehlerstaende
003900*                         | -> Stundenwerte)
004000*A.00.01|1992-08-14| wg  | Behandlung Zaehlerueberlauf ergaenzt
004100*A.01.00|1995-11-07| wg  | Mehrfachlesung bei Doppelintervallen
004200*                         | abgefangen
004300*A.01.01|1998-09-02| km  | Jahrhundertumstellung - Datumsfelder
004400*                         | auf 4-stelliges Jahr umgestellt (Y2K)
004500*A.01.02|1999-01-11| km  | Pruefung Schaltjahrregel nachgezogen
004600*A.01.03|2002-03-18| rs  | Fehlerprotokoll ueber WSYS022
004700*                         | zentralisiert
004800*A.02.00|2019-02-11| kl  | SSFNEW-118 - Umstellung auf Solar-
004900*                         | Einspeisung, Programm umbenannt
005000*                         | STROMZAEHLER-VERDICHTUNG -> NRGING0M,
005100*                         | Zaehlerstaende jetzt kumulierte Wh
005200*                         | Einspeisezaehler
005300*A.02.01|2020-09-02| hm  | Eimerbildung ueber Tabelle ENG-BUCKET
005400*                         | statt Einzelsatz-REWRITE - SSFNEW-142
005500*A.02.02|2021-06-03| hm  | Rundung der Stundenwerte auf 3 Dez. mit
005600*                         | ROUNDED ergaenzt - SSFNEW-205
005700*A.03.00|2023-03-21| rs  | Abbruch bei leerer Intervalldatei gemaess
005800*                         | Vorgabe Fachbereich - SSFNEW-233
005900*A.03.01|2024-01-15| hm  | Pruefung auf fehlerhaftes Intervall-
006000*                         | Datum (INT-DATE-JAHR = 0) ergaenzt -
006100*                         | SSFNEW-241
006200*----------------------------------------------------------------*
006300*
006400* Programmbeschreibung
006500* --------------------
006600*
006700* Die Intervalldatei enthaelt je Messintervall eines Kalendertages
006800* einen kumulierten Wh-Zaehlerstand, zeitlich aufsteigend sortiert.
006900* Aus der Differenz zweier aufeinanderfolgender Staende wird die in
007000* der jeweiligen Takt-Stunde erzeugte Energie (kWh) gebildet und in
007100* den Eimer der betroffenen Stunde (0-23) addiert.  Anders als beim
007200* PREISSTAMM werden vorhandene ERZEUGUNGSSTAMM-Saetze beim Mergen
007300* durch den neuen Wert ERSETZT.
007400*
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     SWITCH-15 IS ANZEIGE-VERSION
008100         ON STATUS IS SHOW-VERSION.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT INTERVAL-FEED  ASSIGN TO "INTRVFD"
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS FS-INTERVAL-FEED.
008800     SELECT ENERGY-MASTER  ASSIGN TO "ENERGYMS"
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS FS-ENERGY-MASTER.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  INTERVAL-FEED.
009500 01          INT-FEED-RECORD.
009600     05      INT-DATE            PIC  9(08).
009700     05      INT-DATE-TEILE REDEFINES INT-DATE.
009800         10  INT-DATE-JAHR       PIC  9(04).
009900         10  INT-DATE-MONAT      PIC  9(02).
010000         10  INT-DATE-TAG        PIC  9(02).
010100     05      INT-HH              PIC  9(02).
010200     05      INT-MM              PIC  9(02).
010300     05      INT-CUM-WH          PIC  9(09).
010400     05      FILLER              PIC  X(04).
010500
010600 FD  ENERGY-MASTER.
010700     COPY ENGRECE OF "=SLRLIBTM".
010800
010900 WORKING-STORAGE SECTION.
011000*--------------------------------------------------------------------*
011100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011200*--------------------------------------------------------------------*
011300 01          COMP-FELDER.
011400     05      C2-HOUR-IX          PIC S9(02) COMP.
011500     05      C4-IX               PIC S9(04) COMP.
011600     05      C4-INS-AT           PIC S9(04) COMP.
011700     05      C4-SHIFT             PIC S9(04) COMP.
011800     05      C4-LOW              PIC S9(04) COMP.
011900     05      C4-HIGH             PIC S9(04) COMP.
012000     05      C4-MID              PIC S9(04) COMP.
012100
012200     05      C9-INTERVALS        PIC S9(09) COMP VALUE ZERO.
012300     05      C9-ADDED            PIC S9(09) COMP VALUE ZERO.
012400     05      C9-REPLACED         PIC S9(09) COMP VALUE ZERO.
012500     05      C9-TAB-COUNT        PIC S9(09) COMP VALUE ZERO.
012600     05      C9-BAD-DATE         PIC S9(09) COMP VALUE ZERO.
012700     05      FILLER              PIC  X(04).
012800
012900*--------------------------------------------------------------------*
013000* Display-Felder: Praefix D
013100*--------------------------------------------------------------------*
013200 01          DISPLAY-FELDER.
013300     05      D-NUM9              PIC -9(09).
013400     05      FILLER              PIC  X(04).
013500
013600*--------------------------------------------------------------------*
013700* Felder mit konstantem Inhalt: Praefix K
013800*--------------------------------------------------------------------*
013900 01          KONSTANTE-FELDER.
014000     05      K-MODUL             PIC X(08)          VALUE "NRGING0M".
014100     05      FILLER              PIC  X(04).
014200 78          CTE-MAX-ENG-ENTRIES VALUE 9000.
014300
014400*----------------------------------------------------------------*
014500* Conditional-Felder
014600*----------------------------------------------------------------*
014700 01          SCHALTER.
014800     05      FS-INTERVAL-FEED    PIC X(02) VALUE ZEROES.
014900          88 IFD-OK                          VALUE "00".
015000          88 IFD-EOF                         VALUE "10".
015100     05      REC-STAT-IFD REDEFINES FS-INTERVAL-FEED.
015200        10   FS-IFD-STATUS1      PIC X.
015300        10                       PIC X.
015400
015500     05      FS-ENERGY-MASTER    PIC X(02) VALUE ZEROES.
015600          88 EMS-OK                          VALUE "00".
015700          88 EMS-EOF                         VALUE "10".
015800     05      REC-STAT-EMS REDEFINES FS-ENERGY-MASTER.
015900        10   FS-EMS-STATUS1      PIC X.
016000        10                       PIC X.
016100
016200     05      PRG-STATUS          PIC 9.
016300          88 PRG-OK                          VALUE ZERO.
016400          88 PRG-ABBRUCH                     VALUE 2.
016500
016600     05      FIRST-REC-FLAG      PIC 9       VALUE 1.
016700          88 FIRST-RECORD                    VALUE 1.
016800          88 NOT-FIRST-RECORD                VALUE ZERO.
016900
017000     05      SEARCH-FLAG         PIC 9       VALUE ZERO.
017100          88 KEY-NOT-FOUND                   VALUE ZERO.
017200          88 KEY-FOUND                       VALUE 1.
017300
017400*--------------------------------------------------------------------*
017500* weitere Arbeitsfelder
017600*--------------------------------------------------------------------*
017700 01          WORK-FELDER.
017800     05      W-DATE              PIC  9(08).
017900     05      W-HOUR              PIC  9(02).
018000     05      W-PREV-CUM          PIC  9(09) VALUE ZERO.
018100     05      W-DELTA-WH          PIC S9(09).
018200     05      W-KWH               PIC S9(07)V9(03).
018300     05      FILLER              PIC  X(04).
018400
018500*--------------------------------------------------------------------*
018600* Stundeneimer 0 - 23 - Index C2-HOUR-IX+1, Zaehlung der Intervalle
018700* je Eimer, um nur tatsaechlich getroffene Stunden zu mergen
018800*--------------------------------------------------------------------*
018900 01          ENG-BUCKETS.
019000     05      ENG-BUCKET OCCURS 24 TIMES.
019100         10  ENG-BKT-KWH         PIC S9(07)V9(03) VALUE ZERO.
019200         10  ENG-BKT-HITS        PIC S9(05) COMP  VALUE ZERO.
019300     05      FILLER              PIC  X(04).
019400
019500*--------------------------------------------------------------------*
019600* ERZEUGUNGSSTAMM-Tabelle - sortiert nach Datum, Stunde
019700*--------------------------------------------------------------------*
019800 01          ENG-TABLE.
019900     05      ENG-ENTRY OCCURS 9000 TIMES
020000             INDEXED BY ENG-IX.
020100         10  ENG-T-DATE          PIC  9(08).
020200         10  ENG-T-HOUR          PIC  9(02).
020300         10  ENG-T-KWH           PIC  9(07)V9(03).
020400     05      FILLER              PIC  X(04).
020500
020600 LINKAGE SECTION.
020700*-->    Uebergabe aus Hauptprogramm
020800 01     LINK-REC.
020900    05  LINK-HDR.
021000     10 LINK-CMD                 PIC X(03).
021100     10 LINK-RC                  PIC S9(04) COMP.
021200    05  LINK-DATA.
021300     10 LINK-CALLER              PIC X(08).
021400     10 LINK-PARM1               PIC X(36).
021500     10 LINK-HEUTE               PIC 9(08).
021600     10 FILLER                   PIC X(04).
021700
021800 PROCEDURE DIVISION USING LINK-REC.
021900
022000******************************************************************
022100* Steuerungs-Section
022200******************************************************************
022300 A100-STEUERUNG SECTION.
022400 A100-00.
022500     IF  SHOW-VERSION
022600         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
022700         EXIT PROGRAM
022800     END-IF
022900
023000     PERFORM B000-VORLAUF
023100     IF  PRG-ABBRUCH
023200         CONTINUE
023300     ELSE
023400         PERFORM B100-VERARBEITUNG
023500     END-IF
023600     PERFORM B090-ENDE
023700     EXIT PROGRAM
023800     .
023900 A100-99.
024000     EXIT.
024100
024200******************************************************************
024300* Vorlauf - Stamm einlesen, Eimer initialisieren, Feed oeffnen
024400******************************************************************
024500 B000-VORLAUF SECTION.
024600 B000-00.
024700     PERFORM C000-INIT
024800     PERFORM S100-LOAD-MASTER
024900     OPEN INPUT INTERVAL-FEED
025000     IF IFD-OK
025100        CONTINUE
025200     ELSE
025300        DISPLAY "OEFFNEN INTERVAL-FEED FEHLGESCHLAGEN: "
025400                FS-INTERVAL-FEED
025500        SET PRG-ABBRUCH TO TRUE
025600     END-IF
025700     .
025800 B000-99.
025900     EXIT.
026000
026100******************************************************************
026200* Nachlauf - Eimer mergen, Stamm zurueckschreiben, Zaehler melden
026300******************************************************************
026400 B090-ENDE SECTION.
026500 B090-00.
026600     IF  PRG-ABBRUCH
026700         CONTINUE
026800     ELSE
026900        IF C9-INTERVALS = ZERO
027000           DISPLAY ">>> KEINE INTERVALLE GELESEN - ABBRUCH <<<"
027100           SET PRG-ABBRUCH TO TRUE
027200        ELSE
027300           PERFORM C500-ROUND-BUCKETS
027400           PERFORM C600-MERGE-BUCKETS
027500           PERFORM S900-REWRITE-MASTER
027600        END-IF
027700     END-IF
027800
027900     MOVE C9-INTERVALS TO D-NUM9
028000     DISPLAY "ENERGY-INGEST INTERVALLE: " D-NUM9
028100     MOVE C9-ADDED     TO D-NUM9
028200     DISPLAY "ENERGY-INGEST ADDED     : " D-NUM9
028300     MOVE C9-REPLACED  TO D-NUM9
028400     DISPLAY "ENERGY-INGEST REPLACED  : " D-NUM9
028500     MOVE C9-BAD-DATE  TO D-NUM9
028600     DISPLAY "ENERGY-INGEST BAD-DATE  : " D-NUM9
028700
028800     IF PRG-ABBRUCH
028900        DISPLAY ">>> ABBRUCH !!! <<<"
029000        MOVE 9999 TO LINK-RC
029100     ELSE
029200        MOVE ZERO TO LINK-RC
029300     END-IF
029400     .
029500 B090-99.
029600     EXIT.
029700
029800******************************************************************
029900* Verarbeitung - Intervalle lesen, Deltas in Stundeneimer addieren
030000******************************************************************
030100 B100-VERARBEITUNG SECTION.
030200 B100-00.
030300     PERFORM C100-READ-INTERVAL
030400     PERFORM B110-PROCESS-INTERVAL UNTIL IFD-EOF
030500
030600     CLOSE INTERVAL-FEED
030700     .
030800 B100-99.
030900     EXIT.
031000
031100******************************************************************
031200* Ein gelesenes Intervall verarbeiten, naechstes Intervall lesen
031300******************************************************************
031400 B110-PROCESS-INTERVAL SECTION.
031500 B110-00.
031600     ADD 1 TO C9-INTERVALS
031700*    Kaputte Zeile: Jahresanteil des Datums fehlt - Intervall
031800*    verwerfen statt den Tagesstamm zu verseuchen
031900     IF INT-DATE-JAHR = ZERO
032000        ADD 1 TO C9-BAD-DATE
032100     ELSE
032200        IF FIRST-RECORD
032300           MOVE INT-DATE         TO W-DATE
032400           SET NOT-FIRST-RECORD  TO TRUE
032500        END-IF
032600
032700        COMPUTE W-DELTA-WH = INT-CUM-WH - W-PREV-CUM
032800        MOVE INT-CUM-WH          TO W-PREV-CUM
032900        COMPUTE W-KWH ROUNDED = W-DELTA-WH / 1000
033000
033100        COMPUTE C2-HOUR-IX = INT-HH + 1
033200        ADD W-KWH       TO ENG-BKT-KWH (C2-HOUR-IX)
033300        ADD 1           TO ENG-BKT-HITS (C2-HOUR-IX)
033400     END-IF
033500
033600     PERFORM C100-READ-INTERVAL
033700     .
033800 B110-99.
033900     EXIT.
034000
034100******************************************************************
034200* Initialisierung von Feldern und Strukturen
034300******************************************************************
034400 C000-INIT SECTION.
034500 C000-00.
034600     INITIALIZE SCHALTER
034700                WORK-FELDER
034800                ENG-BUCKETS
034900     SET FIRST-RECORD TO TRUE
035000     .
035100 C000-99.
035200     EXIT.
035300
035400******************************************************************
035500* Ein Intervall lesen
035600******************************************************************
035700 C100-READ-INTERVAL SECTION.
035800 C100-00.
035900     READ INTERVAL-FEED
036000        AT END
036100           SET IFD-EOF TO TRUE
036200     END-READ
036300     .
036400 C100-99.
036500     EXIT.
036600
036700******************************************************************
036800* Stundeneimer auf 3 Dezimalstellen runden (ROUNDED, HALF-UP)
036900******************************************************************
037000 C500-ROUND-BUCKETS SECTION.
037100 C500-00.
037200     PERFORM C510-ROUND-ONE-BUCKET VARYING C2-HOUR-IX FROM 1 BY 1
037300             UNTIL C2-HOUR-IX > 24
037400     .
037500 C500-99.
037600     EXIT.
037700
037800******************************************************************
037900* Einen Stundeneimer auf 3 Dezimalstellen runden, falls getroffen
038000******************************************************************
038100 C510-ROUND-ONE-BUCKET SECTION.
038200 C510-00.
038300     IF ENG-BKT-HITS (C2-HOUR-IX) > ZERO
038400        COMPUTE ENG-BKT-KWH (C2-HOUR-IX) ROUNDED =
038500                ENG-BKT-KWH (C2-HOUR-IX)
038600     END-IF
038700     .
038800 C510-99.
038900     EXIT.
039000
039100******************************************************************
039200* Getroffene Stundeneimer in die ERZEUGUNGSSTAMM-Tabelle mergen -
039300* vorhandene Saetze werden ERSETZT, neue eingefuegt
039400******************************************************************
039500 C600-MERGE-BUCKETS SECTION.
039600 C600-00.
039700     PERFORM C610-MERGE-ONE-BUCKET VARYING C2-HOUR-IX FROM 1 BY 1
039800             UNTIL C2-HOUR-IX > 24
039900     .
040000 C600-99.
040100     EXIT.
040200
040300******************************************************************
040400* Einen getroffenen Stundeneimer in die Stammtabelle mergen
040500******************************************************************
040600 C610-MERGE-ONE-BUCKET SECTION.
040700 C610-00.
040800     IF ENG-BKT-HITS (C2-HOUR-IX) > ZERO
040900        COMPUTE W-HOUR = C2-HOUR-IX - 1
041000        PERFORM C700-LOOKUP-MASTER
041100        IF KEY-FOUND
041200           MOVE ENG-BKT-KWH (C2-HOUR-IX) TO ENG-T-KWH (ENG-IX)
041300           ADD 1                         TO C9-REPLACED
041400        ELSE
041500           PERFORM C800-INSERT-SORTED
041600           ADD 1                         TO C9-ADDED
041700        END-IF
041800     END-IF
041900     .
042000 C610-99.
042100     EXIT.
042200
042300******************************************************************
042400* Binaere Suche nach (Datum,Stunde) in der sortierten Stammtabelle
042500******************************************************************
042600 C700-LOOKUP-MASTER SECTION.
042700 C700-00.
042800     SET KEY-NOT-FOUND TO TRUE
042900     MOVE 1             TO C4-LOW
043000     MOVE C9-TAB-COUNT  TO C4-HIGH
043100
043200     PERFORM C710-SEARCH-STEP UNTIL C4-LOW > C4-HIGH
043300     .
043400 C700-99.
043500     EXIT.
043600
043700******************************************************************
043800* Ein Schritt der Intervallhalbierung
043900******************************************************************
044000 C710-SEARCH-STEP SECTION.
044100 C710-00.
044200     COMPUTE C4-MID = (C4-LOW + C4-HIGH) / 2
044300     SET ENG-IX     TO C4-MID
044400     EVALUATE TRUE
044500        WHEN ENG-T-DATE (ENG-IX) = W-DATE
044600             AND ENG-T-HOUR (ENG-IX) = W-HOUR
044700             SET KEY-FOUND  TO TRUE
044800             MOVE C4-HIGH + 1 TO C4-LOW
044900        WHEN ENG-T-DATE (ENG-IX) < W-DATE
045000             OR (ENG-T-DATE (ENG-IX) = W-DATE
045100                 AND ENG-T-HOUR (ENG-IX) < W-HOUR)
045200             COMPUTE C4-LOW  = C4-MID + 1
045300        WHEN OTHER
045400             COMPUTE C4-HIGH = C4-MID - 1
045500     END-EVALUATE
045600     .
045700 C710-99.
045800     EXIT.
045900
046000******************************************************************
046100* Neuen Satz an sortierter Stelle in die Stammtabelle einfuegen
046200******************************************************************
046300 C800-INSERT-SORTED SECTION.
046400 C800-00.
046500     IF C9-TAB-COUNT NOT < CTE-MAX-ENG-ENTRIES
046600        DISPLAY ">>> ERZEUGUNGSSTAMM-TABELLE VOLL - SATZ VERWORFEN <<<"
046700        EXIT SECTION
046800     END-IF
046900
047000     MOVE 1 TO C4-INS-AT
047100     PERFORM C810-FIND-INS-POS VARYING C4-IX FROM 1 BY 1
047200             UNTIL C4-IX > C9-TAB-COUNT
047300
047400     PERFORM C820-SHIFT-UP VARYING C4-SHIFT FROM C9-TAB-COUNT BY -1
047500             UNTIL C4-SHIFT < C4-INS-AT
047600
047700     MOVE W-DATE                        TO ENG-T-DATE (C4-INS-AT)
047800     MOVE W-HOUR                        TO ENG-T-HOUR (C4-INS-AT)
047900     MOVE ENG-BKT-KWH (C2-HOUR-IX)      TO ENG-T-KWH (C4-INS-AT)
048000     ADD 1                               TO C9-TAB-COUNT
048100     .
048200 C800-99.
048300     EXIT.
048400
048500******************************************************************
048600* Schluessel von C4-IX gegen den Neuwert pruefen
048700******************************************************************
048800 C810-FIND-INS-POS SECTION.
048900 C810-00.
049000     IF ENG-T-DATE (C4-IX) < W-DATE
049100          OR (ENG-T-DATE (C4-IX) = W-DATE
049200              AND ENG-T-HOUR (C4-IX) < W-HOUR)
049300        COMPUTE C4-INS-AT = C4-IX + 1
049400     END-IF
049500     .
049600 C810-99.
049700     EXIT.
049800
049900******************************************************************
050000* Einen Tabellenplatz nach hinten schieben
050100******************************************************************
050200 C820-SHIFT-UP SECTION.
050300 C820-00.
050400     MOVE ENG-ENTRY (C4-SHIFT) TO ENG-ENTRY (C4-SHIFT + 1)
050500     .
050600 C820-99.
050700     EXIT.
050800
050900******************************************************************
051000* Erzeugungsstamm vollstaendig in die Tabelle einlesen
051100******************************************************************
051200 S100-LOAD-MASTER SECTION.
051300 S100-00.
051400     MOVE ZERO TO C9-TAB-COUNT
051500     OPEN INPUT ENERGY-MASTER
051600     IF NOT EMS-OK
051700        DISPLAY "ERZEUGUNGSSTAMM NOCH NICHT VORHANDEN - NEUANLAGE"
051800        EXIT SECTION
051900     END-IF
052000
052100     PERFORM S110-READ-MASTER
052200     PERFORM S120-STORE-MASTER-ROW UNTIL EMS-EOF
052300     CLOSE ENERGY-MASTER
052400     .
052500 S100-99.
052600     EXIT.
052700
052800******************************************************************
052900* Einen gelesenen Erzeugungsstamm-Satz in die Tabelle uebernehmen
053000******************************************************************
053100 S120-STORE-MASTER-ROW SECTION.
053200 S120-00.
053300     ADD 1                           TO C9-TAB-COUNT
053400     SET ENG-IX                      TO C9-TAB-COUNT
053500     MOVE ENG-DATE                   TO ENG-T-DATE (ENG-IX)
053600     MOVE ENG-HOUR                   TO ENG-T-HOUR (ENG-IX)
053700     MOVE ENG-KWH                    TO ENG-T-KWH (ENG-IX)
053800     PERFORM S110-READ-MASTER
053900     .
054000 S120-99.
054100     EXIT.
054200
054300******************************************************************
054400* Einen Erzeugungsstamm-Satz lesen
054500******************************************************************
054600 S110-READ-MASTER SECTION.
054700 S110-00.
054800     READ ENERGY-MASTER
054900        AT END
055000           SET EMS-EOF TO TRUE
055100     END-READ
055200     .
055300 S110-99.
055400     EXIT.
055500
055600******************************************************************
055700* Erzeugungsstamm-Tabelle sortiert in die Ausgabedatei schreiben
055800******************************************************************
055900 S900-REWRITE-MASTER SECTION.
056000 S900-00.
056100     OPEN OUTPUT ENERGY-MASTER
056200     PERFORM S910-WRITE-ROW VARYING C4-IX FROM 1 BY 1
056300             UNTIL C4-IX > C9-TAB-COUNT
056400     CLOSE ENERGY-MASTER
056500     .
056600 S900-99.
056700     EXIT.
056800
056900******************************************************************
057000* Einen Tabellenplatz als Erzeugungsstamm-Satz schreiben
057100******************************************************************
057200 S910-WRITE-ROW SECTION.
057300 S910-00.
057400     MOVE ENG-T-DATE (C4-IX)         TO ENG-DATE
057500     MOVE ENG-T-HOUR (C4-IX)         TO ENG-HOUR
057600     MOVE ENG-T-KWH (C4-IX)          TO ENG-KWH
057700     WRITE ENG-RECORD
057800     .
057900 S910-99.
058000     EXIT.
058100
058200******************************************************************
058300* Programm-Fehlerbehandlung
058400******************************************************************
058500 Z002-PROGERR SECTION.
058600 Z002-00.
058700     MOVE 1       TO ERR-STAT OF GEN-ERROR
058800     MOVE ZERO    TO MDNR     OF GEN-ERROR
058900     MOVE ZERO    TO TSNR     OF GEN-ERROR
059000     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
059100     MOVE "PE"    TO ERROR-KZ   OF GEN-ERROR
059200     PERFORM Z999-ERRLOG
059300     .
059400 Z002-99.
059500     EXIT.
059600
059700******************************************************************
059800* Fehler in Tabelle ERRLOG schreiben
059900******************************************************************
060000 Z999-ERRLOG SECTION.
060100 Z999-00.
060200     CALL "WSYS022" USING GEN-ERROR
060300     INITIALIZE GEN-ERROR
060400     .
060500 Z999-99.
060600     EXIT.
060700
060800******************************************************************
060900* ENDE SOURCE-PROGRAMM
061000******************************************************************
